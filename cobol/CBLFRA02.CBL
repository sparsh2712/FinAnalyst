000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CBLFRA02.
000300 AUTHOR.                 R L HAUSER.
000400 INSTALLATION.           FRAMINGHAM TRUST -- INVESTMENT SYS DEPT.
000500 DATE-WRITTEN.           03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000**  FINANLYST -- COMPANY NAME LOOKUP UTILITY.                 *
001100**  READS A REQUEST FILE OF CANDIDATE COMPANY NAMES KEYED BY  *
001200**  ANALYST SUPPORT, RESOLVES EACH AGAINST THE SECURITIES     *
001300**  MASTER BY EXACT NAME MATCH (UPPER-CASED), AND LISTS THE   *
001400**  RESOLVED TICKER OR AN UNMATCHED-NAME EXCEPTION LINE.      *
001500**                                                            *
001600**  RUN ON REQUEST BY ANALYST SUPPORT, NOT PART OF THE        *
001700**  NIGHTLY FRA010 STEP.                                      *
001800***************************************************************
001900**                                                            *
002000**                    C H A N G E   L O G                     *
002100**                                                            *
002200**  DATE      BY    REQUEST    DESCRIPTION                    *
002300**  --------  ----  ---------  ------------------------------*
002400**  03/02/89  RLH   AR-3301    ORIGINAL PROGRAM.              *
002500**  09/14/90  DMK   AR-3512    RAISED TABLE SIZE 100 TO 200   *
002600**                             SECURITIES -- EXCHANGE ADDED   *
002700**                             OTC LISTINGS.                  *
002800**  01/22/93  RLH   AR-3688    NOT-FOUND COUNT ADDED TO THE   *
002900**                             GRAND TOTALS PER AUDIT REQUEST.*
003000**  06/03/96  PJT   AR-3910    NAME COMPARE CHANGED FROM      *
003100**                             FIRST-10-CHARS TO FULL FIELD   *
003200**                             AFTER TICKER SPINRITE/SPINRITE *
003300**                             CORP MISMATCH ON THE 6/2 RUN.  *
003400**  11/09/98  DMK   AR-4055    Y2K -- WS-CURRENT-DATE-6       *
003500**                             EXPANDED FROM PIC 9(6) 2-DIGIT *
003600**                             YEAR TO CENTURY-SAFE EDIT ON   *
003700**                             THE PAGE HEADING ONLY; FILE    *
003800**                             LAYOUTS UNCHANGED PER DEPT.    *
003900**  04/17/01  PJT   AR-4180    STOPPED ABENDING ON A BLANK    *
004000**                             REQUEST NAME -- NOW PRINTS AS  *
004100**                             NOT-FOUND INSTEAD OF MATCHING  *
004200**                             THE FIRST BLANK MASTER SLOT.   *
004300**  08/30/04  RLH   AR-4260    GRAND TOTAL LINE SPACING TO    *
004400**                             MATCH FRA010 REPORT STYLE.     *
004500**  02/11/05  KLR   AR-4310    ADDED 88-LEVELS ON THE THREE   *
004600**                             SWITCH BYTES SO THE MAINLINE   *
004700**                             LOOP AND THE READ PARAGRAPHS   *
004800**                             TEST CONDITION-NAMES INSTEAD   *
004900**                             OF LITERAL COMPARES.           *
005000* ---------------------------------------------------------------
005100* APPENDIX A -- HOW TO RUN THIS UTILITY.  SUBMITTED BY ANALYST
005200* SUPPORT WHENEVER A NEW BATCH OF CANDIDATE NAMES NEEDS A
005300* TICKER BEFORE IT CAN BE FED TO THE FRA010 RATIO STEP --
005400* 
005500*   1. THE NAME-REQUEST FILE IS ONE CANDIDATE NAME PER LINE,
005600*      ANY CASE, TRIMMED OF LEADING/TRAILING SPACES BY WHOEVER
005700*      BUILDS IT -- THIS STEP DOES NOT TRIM THE INPUT ITSELF.
005800*   2. COMPANY-MASTER IS THE SAME SECURITIES MASTER THE FRA010
005900*      RATIO STEP READS -- NO SEPARATE COPY IS MAINTAINED HERE.
006000*   3. THE LOOKUP-PRTOUT REPORT LISTS EACH REQUEST IN THE ORDER
006100*      IT APPEARED ON THE REQUEST FILE, RESOLVED OR NOT-FOUND,
006200*      FOLLOWED BY THE GRAND TOTALS PAGE.
006300*   4. A CLEAN RUN (ZERO NOT-FOUND) MEANS EVERY CANDIDATE NAME
006400*      IS READY TO HAND OFF AS A CONFIRMED TICKER; A NON-ZERO
006500*      NOT-FOUND COUNT MEANS THOSE NAMES NEED TO BE CHECKED BY
006600* ---------------------------------------------------------------
006700* APPENDIX C -- REPORT RETENTION.  THE LOOKUP-PRTOUT REPORT IS
006800* NOT ARCHIVED BY THIS STEP OR BY ANY DOWNSTREAM JOB -- ANALYST
006900* SUPPORT IS RESPONSIBLE FOR SAVING A COPY IF THE RESOLVED
007000* TICKER LIST NEEDS TO BE REFERENCED LATER.  THIS UTILITY HAS
007100* NO MEMORY OF PRIOR RUNS; TWO IDENTICAL REQUEST FILES SUBMITTED
007200* ON DIFFERENT DAYS PRODUCE IDENTICAL REPORTS AS LONG AS THE
007300* SECURITIES MASTER HAS NOT CHANGED IN BETWEEN.
007400* ---------------------------------------------------------------
007500*      HAND AGAINST THE MASTER BEFORE THE HANDOFF.
007600* ---------------------------------------------------------------
007700* APPENDIX B -- QUESTIONS THE HELP DESK GETS ASKED ABOUT THIS
007800* UTILITY --
007900* 
008000*   Q. WHY DID 'ACME CORP' COME BACK NOT-FOUND WHEN I CAN SEE IT
008100*      ON THE MASTER?
008200*   A. CHECK FOR A TRAILING SPACE OR PUNCTUATION DIFFERENCE --
008300*      THE COMPARE IS EXACT AFTER UPPER-CASING, NOT A PARTIAL OR
008400*      FUZZY MATCH.  'ACME CORP' AND 'ACME CORP.' DO NOT MATCH.
008500* 
008600*   Q. CAN THIS STEP HANDLE MORE THAN 200 SECURITIES?
008700*   A. NOT WITHOUT A CODE CHANGE -- WS-CO-TABLE IS A FIXED 200
008800*      ENTRIES.  SEE THE DEVELOPER NOTE NEAR WS-CO-TABLE ABOVE
008900*      BEFORE RAISING THE MASTER FILE PAST THAT COUNT.
009000* 
009100*   Q. DOES A BLANK LINE IN THE REQUEST FILE ABEND THE RUN?
009200*   A. NO -- SINCE AR-4180 A BLANK REQUEST NAME SIMPLY PRINTS AS
009300*      NOT-FOUND, THE SAME AS ANY OTHER UNRESOLVED NAME.
009400* ---------------------------------------------------------------
009500* ---------------------------------------------------------------
009600***************************************************************
009700
009800
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER.        IBM-4381.
010200 OBJECT-COMPUTER.        IBM-4381.
010300 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
010400         UPSI-0 ON STATUS IS RUN-DATE-OVERRIDE
010500         CLASS DIGITS-ONLY IS '0' THRU '9'.
010600
010700 INPUT-OUTPUT SECTION.
010800 FILE-CONTROL.
010900
011000     SELECT COMPANY-MASTER
011100         ASSIGN TO COMPMSTR
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-CM-STATUS.
011400
011500     SELECT NAME-REQUEST
011600         ASSIGN TO NAMEREQ
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS WS-NR-STATUS.
011900
012000     SELECT LOOKUP-PRTOUT
012100         ASSIGN TO LKUPRPT
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WS-RP-STATUS.
012400
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800
012900 FD  COMPANY-MASTER
013000         LABEL RECORD IS STANDARD
013100         RECORD CONTAINS 60 CHARACTERS
013200         DATA RECORD IS CM-MSTR-REC.
013300
013400 01  CM-MSTR-REC.
013500     05  CM-TICKER               PIC X(10).
013600     05  CM-COMPANY-NAME         PIC X(40).
013700     05  CM-INDUSTRY             PIC X(10).
013800
013900 FD  NAME-REQUEST
014000         LABEL RECORD IS STANDARD
014100         RECORD CONTAINS 40 CHARACTERS
014200         DATA RECORD IS NR-REQUEST-REC.
014300
014400 01  NR-REQUEST-REC.
014500     05  NR-REQUEST-NAME         PIC X(40).
014600
014700 FD  LOOKUP-PRTOUT
014800         LABEL RECORD IS OMITTED
014900         RECORD CONTAINS 132 CHARACTERS
015000         LINAGE IS 60 WITH FOOTING AT 55
015100         DATA RECORD IS PRTLINE.
015200
015300 01  PRTLINE                 PIC X(132).
015400
015500
015600 WORKING-STORAGE SECTION.
015700
015800*---------------------------------------------------------------
015900* FILE STATUS BYTES AND END-OF-FILE / RUN SWITCHES.
016000* '00' IS SUCCESS, '10' IS END OF FILE ON EACH OF THE THREE
016100* SELECTS -- NONE ARE TESTED DIRECTLY; EACH FILE HAS ITS OWN
016200* 88-LEVEL EOF SWITCH INSTEAD, SAME PATTERN AS FRA010.
016300*---------------------------------------------------------------
016400     77  WS-CM-STATUS             PIC XX          VALUE SPACES.
016500     77  WS-NR-STATUS             PIC XX          VALUE SPACES.
016600     77  WS-RP-STATUS             PIC XX          VALUE SPACES.
016700     77  MORE-RECS                PIC XXX         VALUE 'YES'.
016800         88  MORE-REQUESTS-EXIST      VALUE 'YES'.
016900         88  NO-MORE-REQUESTS         VALUE 'NO '.
017000     77  WS-CM-EOF-SW             PIC XXX         VALUE 'NO '.
017100         88  CM-AT-END                VALUE 'YES'.
017200         88  CM-NOT-AT-END            VALUE 'NO '.
017300     77  WS-MATCH-FOUND           PIC X           VALUE 'N'.
017400         88  COMPANY-WAS-MATCHED      VALUE 'Y'.
017500         88  COMPANY-NOT-MATCHED      VALUE 'N'.
017600
017700*---------------------------------------------------------------
017800* COUNTERS AND SUBSCRIPTS -- ALL COMP PER STD.
017900*---------------------------------------------------------------
018000     77  C-PCTR                   PIC 9(2)  COMP  VALUE ZERO.
018100     77  WS-CO-CTR                PIC 9(3)  COMP  VALUE ZERO.
018200     77  WS-CO-IDX                PIC 9(3)  COMP  VALUE ZERO.
018300     77  WS-MATCH-IDX             PIC 9(3)  COMP  VALUE ZERO.
018400     77  WS-GT-REQUEST-CTR        PIC 9(5)  COMP  VALUE ZERO.
018500     77  WS-GT-MATCHED-CTR        PIC 9(5)  COMP  VALUE ZERO.
018600     77  WS-GT-NOTFND-CTR         PIC 9(5)  COMP  VALUE ZERO.
018700
018800*---------------------------------------------------------------
018900* RUN DATE -- BROKEN OUT FOR THE PAGE HEADING.
019000* RUN DATE IS PULLED FROM THE SYSTEM CLOCK, NOT FROM THE
019100* REQUEST OR MASTER FILE -- REPRINTING A PRIOR DAY'S REPORT
019200* FROM THE SAME INPUT FILES WILL SHOW TODAY'S DATE, NOT THE
019300* DATE OF THE ORIGINAL RUN.
019400*---------------------------------------------------------------
019500 01  WS-CURRENT-DATE-6        PIC 9(6)        VALUE ZERO.
019600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-6.
019700     05  WS-CD-YY                PIC 99.
019800     05  WS-CD-MM                PIC 99.
019900     05  WS-CD-DD                PIC 99.
020000
020100 01  WS-RUN-DATE-EDIT.
020200     05  WS-RDE-MM               PIC 99.
020300     05  FILLER                  PIC X           VALUE '/'.
020400     05  WS-RDE-DD               PIC 99.
020500     05  FILLER                  PIC X           VALUE '/'.
020600     05  WS-RDE-YY                PIC 99.
020700
020800
020900*---------------------------------------------------------------
021000* SECURITIES MASTER LOADED INTO A DIRECT-INDEXED TABLE FOR THE
021100* LOOKUP PASS -- NO SEARCH VERB, SAME STYLE AS THE AMUSEMENT
021200* PARK PRICE TABLE.  UP TO 200 SECURITIES; RAISED FROM 100 BY
021300* AR-3512 WHEN OTC LISTINGS WERE ADDED TO THE MASTER.
021400*---------------------------------------------------------------
021500 01  WS-COMPANY-TABLE-AREA.
021600* FIXED-SIZE TABLE, NO SEARCH VERB -- SAME TABLE-WALKING STYLE
021700* AS THE FRA010 RATIO STEP'S IN-MEMORY TABLES.  A MASTER FILE
021800* OVER 200 SECURITIES OVERFLOWS SILENTLY -- 1110-LOAD-LOOP
021900* JUST STOPS ADDING ROWS PAST WS-CO-CTR = 200 -- SO THE ROW
022000* COUNT SHOULD BE CHECKED AGAINST THIS LIMIT WHENEVER THE
022100* EXCHANGE ADDS A NEW BATCH OF LISTINGS.
022200* ---------------------------------------------------------------
022300* DEVELOPER NOTES --
022400*   1. THE COMPARE IS CASE-INSENSITIVE BY DESIGN (BOTH SIDES ARE
022500*      UPPER-CASED BEFORE THE COMPARE) BUT NOT WHITESPACE-
022600*      TOLERANT -- A TRAILING OR EMBEDDED EXTRA SPACE IN THE
022700*      REQUEST NAME WILL NOT MATCH THE MASTER'S SPELLING.
022800*   2. THIS PROGRAM NEVER WRITES TO COMPANY-MASTER -- IT IS A
022900*      READ-ONLY LOOKUP UTILITY, NOT PART OF THE MASTER
023000*      MAINTENANCE SUITE.
023100*   3. RUN ON REQUEST, NOT SCHEDULED -- THERE IS NO JOB-SCHEDULER
023200*      ENTRY FOR THIS STEP; ANALYST SUPPORT SUBMITS IT BY HAND.
023300* ---------------------------------------------------------------
023400     05  WS-CO-TABLE OCCURS 200 TIMES.
023500         10  WS-CO-TICKER            PIC X(10).
023600         10  WS-CO-NAME              PIC X(40).
023700         10  WS-CO-NAME-UC           PIC X(40).
023800         10  WS-CO-INDUSTRY          PIC X(10).
023900         10  FILLER                  PIC X(1).
024000 01  WS-COMPANY-TABLE-X REDEFINES WS-COMPANY-TABLE-AREA
024100         PIC X(20200).
024200
024300*---------------------------------------------------------------
024400* REQUEST NAME UPPER-CASED FOR THE COMPARE -- INSPECT CONVERT-
024500* ING IS USED RATHER THAN A LIBRARY ROUTINE SO THE COMPARE
024600* NEVER DEPENDS ON WHAT SUBPROGRAMS HAPPEN TO BE LINK-EDITED.
024700* INSPECT ... CONVERTING RUNS ONCE PER TABLE ROW AT LOAD TIME
024800* (SEE 1110-LOAD-LOOP ABOVE) AND ONCE PER REQUEST AT SEARCH
024900* TIME -- NEVER BOTH ON THE SAME STRING TWICE, SO A MIXED-CASE
025000* MASTER NAME AND A MIXED-CASE REQUEST NAME ALWAYS MEET IN THE
025100* MIDDLE AS TWO ALL-UPPER-CASE STRINGS BEFORE THE COMPARE.
025200*---------------------------------------------------------------
025300 01  WS-REQUEST-HOLD.
025400     05  WS-REQ-NAME-UC           PIC X(40).
025500     05  FILLER                   PIC X(4).
025600 01  WS-REQUEST-HOLD-X REDEFINES WS-REQUEST-HOLD
025700         PIC X(44).
025800
025900
026000*---------------------------------------------------------------
026100* PRINT LINE LAYOUTS.
026200* PRINT-LINE LAYOUTS BELOW MIRROR THE FRA010 RATIO STEP'S REPORT
026300* STYLE -- FILLER-PADDED 132-BYTE LINES, ONE 01-LEVEL PER LINE
026400* TYPE, MOVED WHOLE INTO PRTLINE JUST BEFORE THE WRITE.
026500*---------------------------------------------------------------
026600 01  WS-PAGE-HEADING-LINE.
026700     05  FILLER                   PIC X(1) VALUE SPACES.
026800     05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.
026900     05  O-RUN-DATE               PIC X(8).
027000     05  FILLER                   PIC X(38) VALUE SPACES.
027100     05  FILLER                   PIC X(28)
027200             VALUE 'COMPANY NAME LOOKUP REPORT'.
027300     05  FILLER                   PIC X(31) VALUE SPACES.
027400     05  FILLER                   PIC X(6) VALUE 'PAGE: '.
027500     05  O-PCTR                   PIC ZZ9.
027600
027700 01  WS-DETAIL-COLUMN-HEADING.
027800     05  FILLER                   PIC X(3) VALUE SPACES.
027900     05  FILLER                   PIC X(24)
028000             VALUE 'REQUESTED COMPANY NAME'.
028100     05  FILLER                   PIC X(17) VALUE SPACES.
028200     05  FILLER                   PIC X(6) VALUE 'TICKER'.
028300     05  FILLER                   PIC X(6) VALUE SPACES.
028400     05  FILLER                   PIC X(22)
028500             VALUE 'RESOLVED COMPANY NAME'.
028600
028700 01  WS-DETAIL-LINE.
028800     05  FILLER                   PIC X(3) VALUE SPACES.
028900     05  O-REQ-NAME               PIC X(40).
029000     05  FILLER                   PIC X(1) VALUE SPACES.
029100     05  O-RESOLVED-TICKER        PIC X(10).
029200     05  FILLER                   PIC X(2) VALUE SPACES.
029300     05  O-RESOLVED-NAME          PIC X(40).
029400
029500 01  WS-NOT-FOUND-LINE.
029600     05  FILLER                   PIC X(3) VALUE SPACES.
029700     05  O-NF-NAME                PIC X(40).
029800     05  FILLER                   PIC X(1) VALUE SPACES.
029900     05  FILLER                   PIC X(19)
030000             VALUE '*** NOT FOUND ***'.
030100
030200 01  WS-GT-TITLE-LINE.
030300     05  FILLER                   PIC X(3) VALUE SPACES.
030400     05  FILLER                   PIC X(30)
030500             VALUE '*** LOOKUP RUN TOTALS ***'.
030600
030700 01  WS-GT-LINE-1.
030800     05  FILLER                   PIC X(3) VALUE SPACES.
030900     05  FILLER                   PIC X(26)
031000             VALUE 'NAMES REQUESTED . . . . .'.
031100     05  O-GT-REQUEST-CTR         PIC ZZ,ZZ9.
031200
031300 01  WS-GT-LINE-2.
031400     05  FILLER                   PIC X(3) VALUE SPACES.
031500     05  FILLER                   PIC X(26)
031600             VALUE 'NAMES RESOLVED . . . . .'.
031700     05  O-GT-MATCHED-CTR         PIC ZZ,ZZ9.
031800
031900 01  WS-GT-LINE-3.
032000     05  FILLER                   PIC X(3) VALUE SPACES.
032100     05  FILLER                   PIC X(26)
032200             VALUE 'NAMES NOT FOUND . . . . .'.
032300     05  O-GT-NOTFND-CTR          PIC ZZ,ZZ9.
032400
032500 01  WS-BLANK-LINE.
032600     05  FILLER                   PIC X(132) VALUE SPACES.
032700
032800
032900 PROCEDURE DIVISION.
033000* PROCEDURE DIVISION NOTE -- NUMBERED-PARAGRAPH STYLE THROUGHOUT,
033100* SAME NUMBERING FAMILY AS FRA010 (1000 INIT, 2000 MAINLINE,
033200* 3000 CLOSING, 9000 UP FOR SHARED INPUT ROUTINES) SO A
033300* PROGRAMMER WHO KNOWS ONE STEP CAN FIND THEIR WAY AROUND THE
033400* OTHER WITHOUT RELEARNING THE LAYOUT.
033500
033600*---------------------------------------------------------------
033700* MAINLINE.
033800*---------------------------------------------------------------
033900* MAINLINE.  LOADS THE SECURITIES MASTER INTO MEMORY ONCE, THEN
034000* DRIVES ONE PASS PER NAME-REQUEST RECORD UNTIL THE REQUEST FILE
034100* IS EXHAUSTED.  RUN ON DEMAND BY ANALYST SUPPORT WHEN A NEW
034200* BATCH OF CANDIDATE NAMES NEEDS RESOLVING TO A TICKER BEFORE
034300* THEY ARE FED INTO THE NIGHTLY FRA010 RATIO STEP.
034400 0000-CBLFRA02.
034500
034600     PERFORM 1000-INIT.
034700     PERFORM 2000-MAINLINE
034800         UNTIL NO-MORE-REQUESTS.
034900     PERFORM 3000-CLOSING.
035000     STOP RUN.
035100
035200
035300* ONE-TIME SETUP.  PULLS THE RUN DATE FOR THE PAGE HEADING,
035400* ZEROES THE THREE GRAND TOTAL COUNTERS, OPENS ALL THREE FILES,
035500* LOADS THE COMPANY TABLE, PRINTS THE FIRST PAGE HEADING, AND
035600* PRIMES THE REQUEST FILE WITH ITS FIRST READ.
035700 1000-INIT.
035800
035900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
036000     MOVE WS-CD-MM TO WS-RDE-MM.
036100     MOVE WS-CD-DD TO WS-RDE-DD.
036200     MOVE WS-CD-YY TO WS-RDE-YY.
036300     MOVE ZERO TO WS-GT-REQUEST-CTR.
036400     MOVE ZERO TO WS-GT-MATCHED-CTR.
036500     MOVE ZERO TO WS-GT-NOTFND-CTR.
036600
036700     OPEN INPUT  COMPANY-MASTER.
036800     OPEN INPUT  NAME-REQUEST.
036900     OPEN OUTPUT LOOKUP-PRTOUT.
037000
037100     PERFORM 1100-LOAD-COMPANY-TABLE.
037200     PERFORM 9900-HEADING.
037300     PERFORM 9000-READ-REQUEST.
037400
037500
037600*---------------------------------------------------------------
037700* LOAD PASS -- COMPANY-MASTER IS CLOSED AND REOPENED BY NO ONE
037800* HERE; IT IS READ ONCE, TOP TO BOTTOM, INTO WS-CO-TABLE BEFORE
037900* THE REQUEST FILE IS TOUCHED.
038000*---------------------------------------------------------------
038100* READS COMPANY-MASTER TOP TO BOTTOM, ONCE, BEFORE THE FIRST
038200* REQUEST IS EVER LOOKED AT.  THE MASTER IS NOT KEYED OR SORTED
038300* BY NAME, SO THE LOOKUP PASS BELOW HAS TO SCAN THE WHOLE TABLE
038400* FOR EVERY REQUEST -- ACCEPTABLE AT 200 SECURITIES, WOULD NOT
038500* BE AT MASTER-FILE VOLUMES OF A LARGER EXCHANGE.
038600 1100-LOAD-COMPANY-TABLE.
038700
038800     MOVE ZERO  TO WS-CO-CTR.
038900     MOVE ZEROS TO WS-COMPANY-TABLE-X.
039000     PERFORM 9100-READ-COMPANY-MASTER.
039100     PERFORM 1110-LOAD-LOOP
039200         UNTIL CM-AT-END.
039300
039400
039500* ONE MASTER ROW PER PASS.  THE UPPER-CASED COPY OF THE NAME
039600* (WS-CO-NAME-UC) IS BUILT HERE, ONCE, SO 2100-SEARCH-COMPANY
039700* DOES NOT HAVE TO RE-UPPERCASE ALL 200 NAMES ON EVERY REQUEST.
039800* A MASTER FILE OVER 200 ROWS SILENTLY STOPS LOADING AT ROW 200
039900* -- SEE THE DEVELOPER NOTE NEAR WS-CO-TABLE BELOW.
040000 1110-LOAD-LOOP.
040100
040200     IF WS-CO-CTR < 200
040300         ADD 1 TO WS-CO-CTR
040400         MOVE CM-TICKER          TO WS-CO-TICKER(WS-CO-CTR)
040500         MOVE CM-COMPANY-NAME    TO WS-CO-NAME(WS-CO-CTR)
040600         MOVE CM-COMPANY-NAME    TO WS-CO-NAME-UC(WS-CO-CTR)
040700         INSPECT WS-CO-NAME-UC(WS-CO-CTR) CONVERTING
040800             'abcdefghijklmnopqrstuvwxyz' TO
040900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041000         MOVE CM-INDUSTRY        TO WS-CO-INDUSTRY(WS-CO-CTR)
041100     END-IF.
041200     PERFORM 9100-READ-COMPANY-MASTER.
041300
041400
041500*---------------------------------------------------------------
041600* ONE NAME-REQUEST RECORD DRIVES ONE PASS THROUGH THE TABLE.
041700*---------------------------------------------------------------
041800* ONE NAME-REQUEST ROW PER PASS.  A BLANK REQUEST NAME IS NOT
041900* TREATED AS AN ERROR (SEE AR-4180 IN THE CHANGE LOG) -- IT
042000* SIMPLY NEVER MATCHES ANYTHING AND PRINTS AS NOT-FOUND, THE
042100* SAME AS ANY OTHER UNRESOLVED NAME.
042200 2000-MAINLINE.
042300
042400     ADD 1 TO WS-GT-REQUEST-CTR.
042500     PERFORM 2100-SEARCH-COMPANY.
042600     IF COMPANY-WAS-MATCHED
042700         PERFORM 2200-DETAIL-OUTPUT
042800     ELSE
042900         PERFORM 2300-NOT-FOUND-LINE
043000     END-IF.
043100     PERFORM 9000-READ-REQUEST.
043200
043300
043400*---------------------------------------------------------------
043500* EXACT-MATCH SEARCH, BOTH SIDES UPPER-CASED.  LINEAR SCAN --
043600* THE TABLE IS LOADED IN MASTER FILE ORDER (TICKER ASCENDING),
043700* NOT NAME ORDER, SO SEARCH ALL WOULD NOT APPLY HERE ANYWAY.
043800* CHANGED FROM A 10-BYTE PREFIX COMPARE TO THE FULL FIELD BY
043900* AR-3910 (SEE CHANGE LOG).
044000*---------------------------------------------------------------
044100* UPPER-CASES THE REQUEST NAME AND SCANS THE WHOLE COMPANY
044200* TABLE FOR AN EXACT MATCH.  A BLANK REQUEST NAME SKIPS THE
044300* SEARCH LOOP ENTIRELY SO IT CANNOT ACCIDENTALLY MATCH A BLANK
044400* OR PARTIALLY-LOADED MASTER SLOT.
044500 2100-SEARCH-COMPANY.
044600
044700     MOVE NR-REQUEST-NAME TO WS-REQ-NAME-UC.
044800     INSPECT WS-REQ-NAME-UC CONVERTING
044900         'abcdefghijklmnopqrstuvwxyz' TO
045000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045100     SET COMPANY-NOT-MATCHED TO TRUE.
045200     MOVE ZERO TO WS-MATCH-IDX.
045300     IF WS-REQ-NAME-UC NOT = SPACES
045400         PERFORM 2110-SEARCH-LOOP
045500             VARYING WS-CO-IDX FROM 1 BY 1
045600             UNTIL WS-CO-IDX > WS-CO-CTR
045700             OR COMPANY-WAS-MATCHED
045800     END-IF.
045900
046000
046100* ONE TABLE ROW PER PASS.  STOPS THE FIRST TIME IT FINDS A
046200* MATCH (SEE THE PERFORM ... UNTIL CLAUSE IN 2100 ABOVE) --
046300* TWO SECURITIES SHARING THE IDENTICAL COMPANY NAME ON THE
046400* NOTE -- IF THE SAME COMPANY NAME APPEARS TWICE ON THE
046500* SECURITIES MASTER (A DUAL-CLASS SHARE STRUCTURE, FOR
046600* EXAMPLE), THIS LOOP RESOLVES TO WHICHEVER ROW LOADED FIRST
046700* AND NEVER LOOKS AT THE SECOND -- IT DOES NOT FLAG THE
046800* DUPLICATE OR TRY TO PICK THE BETTER MATCH.
046900* MASTER WOULD RESOLVE TO WHICHEVER ONE LOADED FIRST.
047000 2110-SEARCH-LOOP.
047100
047200     IF WS-CO-NAME-UC(WS-CO-IDX) = WS-REQ-NAME-UC
047300         SET COMPANY-WAS-MATCHED TO TRUE
047400         MOVE WS-CO-IDX TO WS-MATCH-IDX
047500     END-IF.
047600
047700
047800* PRINTS ONE LINE PER RESOLVED REQUEST -- REQUESTED NAME AS
047900* ANALYST SUPPORT TYPED IT, THE TICKER THAT MATCHED, AND THE
048000* MASTER'S OWN SPELLING OF THE COMPANY NAME SO A TYPO IN THE
048100* REQUEST IS VISIBLE ON THE REPORT SIDE BY SIDE WITH THE
048200* OFFICIAL NAME.
048300 2200-DETAIL-OUTPUT.
048400
048500     MOVE NR-REQUEST-NAME              TO O-REQ-NAME.
048600     MOVE WS-CO-TICKER(WS-MATCH-IDX)   TO O-RESOLVED-TICKER.
048700     MOVE WS-CO-NAME(WS-MATCH-IDX)     TO O-RESOLVED-NAME.
048800     WRITE PRTLINE FROM WS-DETAIL-LINE
048900         AFTER ADVANCING 1 LINE
049000         AT EOP
049100             PERFORM 9900-HEADING.
049200     ADD 1 TO WS-GT-MATCHED-CTR.
049300
049400
049500* PRINTS ONE EXCEPTION LINE PER UNRESOLVED REQUEST.  THE
049600* NOT-FOUND COUNT ON THE GRAND TOTALS PAGE WAS ADDED BY
049700* AR-3688 SO ANALYST SUPPORT DOES NOT HAVE TO COUNT THESE
049800* LINES BY HAND ON A LONG RUN.
049900 2300-NOT-FOUND-LINE.
050000
050100     MOVE NR-REQUEST-NAME TO O-NF-NAME.
050200     WRITE PRTLINE FROM WS-NOT-FOUND-LINE
050300         AFTER ADVANCING 1 LINE
050400         AT EOP
050500             PERFORM 9900-HEADING.
050600     ADD 1 TO WS-GT-NOTFND-CTR.
050700
050800
050900* END OF RUN.  PRINTS THE GRAND TOTALS PAGE THEN CLOSES ALL
051000* THREE FILES IN OPEN ORDER.
051100 3000-CLOSING.
051200
051300     PERFORM 3100-PRINT-GRAND-TOTALS.
051400     CLOSE COMPANY-MASTER.
051500     CLOSE NAME-REQUEST.
051600     CLOSE LOOKUP-PRTOUT.
051700
051800
051900* REQUESTED, RESOLVED AND NOT-FOUND COUNTS MUST ALWAYS ADD UP --
052000* RESOLVED PLUS NOT-FOUND ALWAYS EQUALS REQUESTED, SINCE EVERY
052100* REQUEST TAKES EXACTLY ONE OF THE TWO PATHS OUT OF 2000-MAINLINE.
052200 3100-PRINT-GRAND-TOTALS.
052300
052400     MOVE WS-GT-REQUEST-CTR TO O-GT-REQUEST-CTR.
052500     MOVE WS-GT-MATCHED-CTR TO O-GT-MATCHED-CTR.
052600     MOVE WS-GT-NOTFND-CTR  TO O-GT-NOTFND-CTR.
052700     WRITE PRTLINE FROM WS-GT-TITLE-LINE
052800         AFTER ADVANCING 3 LINES.
052900     WRITE PRTLINE FROM WS-GT-LINE-1
053000         AFTER ADVANCING 2 LINES.
053100     WRITE PRTLINE FROM WS-GT-LINE-2
053200         AFTER ADVANCING 1 LINE.
053300     WRITE PRTLINE FROM WS-GT-LINE-3
053400         AFTER ADVANCING 1 LINE.
053500
053600
053700*---------------------------------------------------------------
053800* INPUT ROUTINES.
053900*---------------------------------------------------------------
054000* READS THE NEXT CANDIDATE NAME.  AT-END SETS NO-MORE-REQUESTS,
054100* WHICH STOPS THE MAINLINE LOOP IN 0000-CBLFRA02.
054200 9000-READ-REQUEST.
054300
054400     READ NAME-REQUEST
054500         AT END
054600             SET NO-MORE-REQUESTS TO TRUE.
054700
054800
054900* READS THE NEXT SECURITIES MASTER ROW DURING THE LOAD PASS
055000* ONLY -- NEVER CALLED AGAIN ONCE 1100-LOAD-COMPANY-TABLE HAS
055100* FINISHED, SINCE THE WHOLE MASTER IS ALREADY IN WS-CO-TABLE.
055200 9100-READ-COMPANY-MASTER.
055300
055400     READ COMPANY-MASTER
055500         AT END
055600             SET CM-AT-END TO TRUE.
055700
055800
055900* PAGE HEADING AND COLUMN HEADING TOGETHER, SAME AS FRA010.
056000* FIRES ONCE AT START OF RUN FROM 1000-INIT AND AGAIN ON EVERY
056100* AT EOP CONDITION FROM THE TWO DETAIL-LINE PARAGRAPHS ABOVE.
056200 9900-HEADING.
056300
056400     ADD 1 TO C-PCTR.
056500     MOVE C-PCTR           TO O-PCTR.
056600     MOVE WS-RUN-DATE-EDIT TO O-RUN-DATE.
056700     WRITE PRTLINE FROM WS-PAGE-HEADING-LINE
056800         AFTER ADVANCING PAGE.
056900     WRITE PRTLINE FROM WS-DETAIL-COLUMN-HEADING
057000         AFTER ADVANCING 2 LINES.
