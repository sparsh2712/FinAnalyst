000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CBLFRA01.
000300 AUTHOR.                 R L HAUSER.
000400 INSTALLATION.           FRAMINGHAM TRUST -- INVESTMENT SYS DEPT.
000500 DATE-WRITTEN.           02/14/89.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900****************************************************************
001000**  FINANLYST -- FINANCIAL RATIO ANALYSIS BATCH.               *
001100**  READS THE SECURITIES MASTER, ANNUAL STATEMENT, PRICE, AND  *
001200**  DIVIDEND FILES FOR EACH TICKER AND COMPUTES THE SIX RATIO  *
001300**  FAMILIES (PROFITABILITY, LIQUIDITY, SOLVENCY, EFFICIENCY,  *
001400**  VALUATION, MARKET PERFORMANCE) FOR EVERY FISCAL YEAR ON    *
001500**  FILE.  WRITES ONE RATIO RECORD PER COMPANY-YEAR TO THE     *
001600**  RATIO FILE AND PRINTS THE ANALYST REVIEW REPORT.           *
001700**                                                             *
001800**  RUN AS JOB STEP FRA010 IN THE NIGHTLY ANALYST BATCH.       *
001900****************************************************************
002000**                                                             *
002100**                     C H A N G E   L O G                     *
002200**                                                             *
002300**  DATE      BY    REQUEST    DESCRIPTION                     *
002400**  --------  ----  ---------  ------------------------------- *
002500**  02/14/89  RLH   AR-3301    ORIGINAL PROGRAM.                *
002600**  07/02/89  RLH   AR-3348    ADDED ROCE -- CAPITAL EMPLOYED   *
002700**                             REVISED TO ASSETS LESS CURRENT   *
002800**                             LIABILITIES PER RESEARCH DEPT.   *
002900**  11/19/90  DMK   AR-3512    ADDED EFFICIENCY FAMILY (ASSET,  *
003000**                             INVENTORY, RECEIVABLES TURNS)    *
003100**                             AND DAYS SALES OUTSTANDING.      *
003200**  03/08/91  DMK   AR-3560    FIX -- QUICK RATIO DID NOT ZERO  *
003300**                             INVENTORY WHEN FIELD WAS BLANK.  *
003400**  09/25/92  TJP   AR-3701    ADDED VALUATION FAMILY (P/E, P/B,*
003500**                             EV/EBITDA) AND PRICE FILE READ.  *
003600**  04/14/93  TJP   AR-3729    ADDED MARKET PERFORMANCE FAMILY  *
003700**                             (DIVIDEND YIELD, MARKET CAP) AND *
003800**                             DIVIDEND FILE READ.              *
003900**  01/06/95  MWB   AR-3888    KEY METRICS BLOCK ADDED TO       *
004000**                             COMPANY REPORT PER ANALYST REQ.  *
004100**  06/30/96  MWB   AR-3970    INTEREST COVERAGE NOW USES       *
004200**                             ABSOLUTE VALUE OF INT EXPENSE.   *
004300**  10/02/97  CBS   AR-4055    SKIPPED-COMPANY COUNT ADDED TO   *
004400**                             GRAND TOTALS PER AUDIT REQUEST.  *
004500**  12/28/98  CBS   Y2K-0091   YEAR 2000 REMEDIATION -- FISCAL  *
004600**                             YEAR FIELDS EXPANDED TO 4 DIGITS *
004700**                             THROUGHOUT (WERE 2 DIGITS).      *
004800**  02/11/99  CBS   Y2K-0091   Y2K SIGN-OFF TESTING COMPLETE.   *
004900**  08/19/00  KLR   AR-4210    RATIO RECORD WIDENED, EV/EBITDA  *
005000**                             AND DIVIDEND YIELD FLAG BYTES    *
005100**                             ADDED PER DOWNSTREAM REQUEST.    *
005200**                                                             *
005300****************************************************************
005400
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.        IBM-4381.
005900 OBJECT-COMPUTER.        IBM-4381.
006000 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
006100         UPSI-0 ON STATUS IS RUN-DATE-OVERRIDE
006200         CLASS DIGITS-ONLY IS '0' THRU '9'.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700* COMPANY MASTER -- ONE ROW PER TICKER, THE DRIVING FILE FOR
006800* THIS STEP.  BUILT NIGHTLY BY THE SECURITIES MASTER EXTRACT
006900* (JOB SECMSTR) AND SORTED BY TICKER BEFORE THIS STEP RUNS.
007000     SELECT COMPANY-MASTER
007100         ASSIGN TO COMPMSTR
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-CM-STATUS.
007400
007500* ANNUAL FINANCIAL STATEMENT -- ONE ROW PER TICKER PER FISCAL
007600* YEAR, UP TO 5 YEARS PER TICKER, SORTED TICKER MAJOR / YEAR
007700* MINOR ASCENDING SO THE OLDEST YEAR ARRIVES FIRST.
007800     SELECT FINSTMT-FILE
007900         ASSIGN TO FINSTMT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-FS-STATUS.
008200
008300* YEAR-END CLOSING PRICE -- ONE ROW PER TICKER PER YEAR, CAN
008400* RUN BACK FURTHER THAN THE 5 STATEMENT YEARS KEPT ON FILE.
008500* SORTED THE SAME WAY AS THE STATEMENT FILE.
008600     SELECT PRICE-FILE
008700         ASSIGN TO PRICEFIL
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-PR-STATUS.
009000
009100* DIVIDEND PAYMENTS -- ONE ROW PER PAYMENT DATE, NOT PER
009200* YEAR.  SUMMED INTO AN ANNUAL FIGURE BY 2300-LOAD-DIVIDEND-
009300* TABLE BEFORE ANY RATIO USES IT.  SORTED TICKER/YEAR.
009400     SELECT DIVIDEND-FILE
009500         ASSIGN TO DIVIDFIL
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-DV-STATUS.
009800
009900* OUTPUT -- ONE ROW PER TICKER PER FISCAL YEAR, ALL SIX RATIO
010000* FAMILIES.  FEEDS THE DOWNSTREAM SCREENING STEP (FRA020) --
010100* DO NOT NARROW ANY FIELD WITHOUT CHECKING THAT COPYBOOK TOO.
010200     SELECT RATIO-FILE
010300         ASSIGN TO RATIOOUT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-RT-STATUS.
010600
010700* OUTPUT -- THE PRINTED ANALYST REVIEW REPORT, ONE SECTION
010800* PER COMPANY.  SEE THE REPORT LAYOUT NOTES FURTHER DOWN.
010900     SELECT REPORT-FILE
011000         ASSIGN TO RPTOUT
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-RP-STATUS.
011300
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700
011800 FD  COMPANY-MASTER
011900         LABEL RECORD IS STANDARD
012000         RECORD CONTAINS 60 CHARACTERS
012100         DATA RECORD IS CM-MSTR-REC.
012200
012300 01  CM-MSTR-REC.
012400     05  CM-TICKER               PIC X(10).
012500     05  CM-COMPANY-NAME         PIC X(40).
012600     05  CM-INDUSTRY             PIC X(10).
012700
012800 FD  FINSTMT-FILE
012900         LABEL RECORD IS STANDARD
013000         RECORD CONTAINS 210 CHARACTERS
013100         DATA RECORD IS FS-STMT-REC.
013200
013300 01  FS-STMT-REC.
013400     05  FS-TICKER               PIC X(10).
013500     05  FS-YEAR                 PIC 9(4).
013600     * TOP-LINE SALES FOR THE FISCAL YEAR.
013700     05  FS-TOTAL-REVENUE        PIC S9(13).
013800     * DIRECT COST OF GOODS/SERVICES SOLD.
013900     05  FS-COST-OF-REVENUE      PIC S9(13).
014000     * REVENUE LESS OPERATING EXPENSE.
014100     05  FS-OPERATING-INCOME     PIC S9(13).
014200     * EARNINGS BEFORE INT, TAX, DEPR, AMORT.
014300     05  FS-EBITDA               PIC S9(13).
014400     * CAN CARRY NEGATIVE ON A NETTED FILING.
014500     05  FS-INTEREST-EXPENSE     PIC S9(13).
014600     * BOTTOM-LINE PROFIT FOR THE YEAR.
014700     05  FS-NET-INCOME           PIC S9(13).
014800     * BALANCE SHEET TOTAL ASSETS.
014900     05  FS-TOTAL-ASSETS         PIC S9(13).
015000     * ASSETS EXPECTED TO CONVERT WITHIN A YEAR.
015100     05  FS-CURRENT-ASSETS       PIC S9(13).
015200     * OBLIGATIONS DUE WITHIN A YEAR.
015300     05  FS-CURRENT-LIABS        PIC S9(13).
015400     * ZERO-FILLED ON LOAD, NEVER LEFT BLANK.
015500     05  FS-INVENTORY            PIC S9(13).
015600     * AMOUNTS OWED BY CUSTOMERS, NOT YET PAID.
015700     05  FS-RECEIVABLES          PIC S9(13).
015800     * CASH AND SHORT-TERM LIQUID HOLDINGS.
015900     05  FS-CASH-EQUIV           PIC S9(13).
016000     * SHORT-TERM PLUS LONG-TERM BORROWINGS.
016100     05  FS-TOTAL-DEBT           PIC S9(13).
016200     * BOOK VALUE OF THE COMPANY TO HOLDERS.
016300     05  FS-STOCKHOLDER-EQUITY   PIC S9(13).
016400     * UNSIGNED -- A SHARE COUNT NEVER GOES NEG.
016500     05  FS-SHARES-OUTSTANDING   PIC 9(13).
016600     05  FILLER                  PIC X(1).
016700
016800 FD  PRICE-FILE
016900         LABEL RECORD IS STANDARD
017000         RECORD CONTAINS 24 CHARACTERS
017100         DATA RECORD IS PR-PRICE-REC.
017200
017300 01  PR-PRICE-REC.
017400     05  PR-TICKER               PIC X(10).
017500     05  PR-YEAR                 PIC 9(4).
017600     05  PR-CLOSE-PRICE          PIC 9(7)V99.
017700     05  FILLER                  PIC X(1).
017800
017900 FD  DIVIDEND-FILE
018000         LABEL RECORD IS STANDARD
018100         RECORD CONTAINS 24 CHARACTERS
018200         DATA RECORD IS DV-DIVIDEND-REC.
018300
018400 01  DV-DIVIDEND-REC.
018500     05  DV-TICKER               PIC X(10).
018600     05  DV-YEAR                 PIC 9(4).
018700     05  DV-AMOUNT               PIC 9(5)V9(4).
018800     05  FILLER                  PIC X(1).
018900
019000 FD  RATIO-FILE
019100         LABEL RECORD IS STANDARD
019200         RECORD CONTAINS 215 CHARACTERS
019300         DATA RECORD IS RT-RATIO-REC.
019400
019500 01  RT-RATIO-REC.
019600     05  RT-TICKER               PIC X(10).
019700     05  RT-YEAR                 PIC 9(4).
019800     * NET PROFIT MARGIN -- NET INCOME AS A PCT OF REVENUE.
019900     05  RT-NPM-FLAG              PIC X.
020000         88  NPM-APPLICABLE        VALUE 'Y'.
020100         88  NPM-NOT-APPLICABLE    VALUE 'N'.
020200     05  RT-NET-PROFIT-MARGIN     PIC S9(5)V99.
020300     * OPERATING MARGIN -- OPER INCOME AS A PCT OF REVENUE.
020400     05  RT-OPM-FLAG              PIC X.
020500         88  OPM-APPLICABLE        VALUE 'Y'.
020600         88  OPM-NOT-APPLICABLE    VALUE 'N'.
020700     05  RT-OPER-PROFIT-MARGIN    PIC S9(5)V99.
020800     * RETURN ON EQUITY -- NET INCOME OVER STKHLDR EQUITY.
020900     05  RT-ROE-FLAG              PIC X.
021000         88  ROE-APPLICABLE        VALUE 'Y'.
021100         88  ROE-NOT-APPLICABLE    VALUE 'N'.
021200     05  RT-RETURN-ON-EQUITY      PIC S9(5)V99.
021300     * RETURN ON ASSETS -- NET INCOME OVER TOTAL ASSETS.
021400     05  RT-ROA-FLAG              PIC X.
021500         88  ROA-APPLICABLE        VALUE 'Y'.
021600         88  ROA-NOT-APPLICABLE    VALUE 'N'.
021700     05  RT-RETURN-ON-ASSETS      PIC S9(5)V99.
021800     * RETURN ON CAP EMPLOYED -- SEE 4000-CALC-PROFITABILITY.
021900     05  RT-ROCE-FLAG             PIC X.
022000         88  ROCE-APPLICABLE        VALUE 'Y'.
022100         88  ROCE-NOT-APPLICABLE    VALUE 'N'.
022200     05  RT-ROCE                  PIC S9(5)V99.
022300     * EARNINGS PER SHARE -- NET INCOME OVER SHARES OUT.
022400     05  RT-EPS-FLAG              PIC X.
022500         88  EPS-APPLICABLE        VALUE 'Y'.
022600         88  EPS-NOT-APPLICABLE    VALUE 'N'.
022700     05  RT-EPS                   PIC S9(7)V99.
022800     * CURRENT RATIO -- CURRENT ASSETS OVER CURRENT LIABS.
022900     05  RT-CUR-FLAG              PIC X.
023000         88  CUR-APPLICABLE        VALUE 'Y'.
023100         88  CUR-NOT-APPLICABLE    VALUE 'N'.
023200     05  RT-CURRENT-RATIO         PIC S9(5)V99.
023300     * QUICK RATIO -- CURRENT ASSETS LESS INVENTORY, OVER
023400     05  RT-QCK-FLAG              PIC X.
023500         88  QCK-APPLICABLE        VALUE 'Y'.
023600         88  QCK-NOT-APPLICABLE    VALUE 'N'.
023700     05  RT-QUICK-RATIO           PIC S9(5)V99.
023800     * CASH RATIO -- CASH AND EQUIVALENTS OVER CUR LIABS.
023900     05  RT-CSH-FLAG              PIC X.
024000         88  CSH-APPLICABLE        VALUE 'Y'.
024100         88  CSH-NOT-APPLICABLE    VALUE 'N'.
024200     05  RT-CASH-RATIO            PIC S9(5)V99.
024300     * DEBT TO EQUITY -- TOTAL DEBT OVER STKHLDR EQUITY.
024400     05  RT-DTE-FLAG              PIC X.
024500         88  DTE-APPLICABLE        VALUE 'Y'.
024600         88  DTE-NOT-APPLICABLE    VALUE 'N'.
024700     05  RT-DEBT-TO-EQUITY        PIC S9(5)V99.
024800     * INTEREST COVERAGE -- OPER INCOME OVER ABS(INT EXP).
024900     05  RT-ICR-FLAG              PIC X.
025000         88  ICR-APPLICABLE        VALUE 'Y'.
025100         88  ICR-NOT-APPLICABLE    VALUE 'N'.
025200     05  RT-INT-COVERAGE          PIC S9(5)V99.
025300     * DEBT TO ASSET -- TOTAL DEBT OVER TOTAL ASSETS.
025400     05  RT-DTA-FLAG              PIC X.
025500         88  DTA-APPLICABLE        VALUE 'Y'.
025600         88  DTA-NOT-APPLICABLE    VALUE 'N'.
025700     05  RT-DEBT-TO-ASSET         PIC S9(3)V9(4).
025800     * ASSET TURNOVER -- REVENUE OVER 2-YR AVG TOT ASSETS.
025900     05  RT-ATO-FLAG              PIC X.
026000         88  ATO-APPLICABLE        VALUE 'Y'.
026100         88  ATO-NOT-APPLICABLE    VALUE 'N'.
026200     05  RT-ASSET-TURNOVER        PIC S9(3)V9(4).
026300     * INVENTORY TURNOVER -- COST OF REV OVER AVG INVENTORY.
026400     05  RT-ITO-FLAG              PIC X.
026500         88  ITO-APPLICABLE        VALUE 'Y'.
026600         88  ITO-NOT-APPLICABLE    VALUE 'N'.
026700     05  RT-INV-TURNOVER          PIC S9(5)V99.
026800     * RECEIVABLES TURNOVER -- REVENUE OVER AVG RECEIVABLES.
026900     05  RT-RTO-FLAG              PIC X.
027000         88  RTO-APPLICABLE        VALUE 'Y'.
027100         88  RTO-NOT-APPLICABLE    VALUE 'N'.
027200     05  RT-RECV-TURNOVER         PIC S9(5)V99.
027300     * DAYS SALES OUTSTANDING -- 365 OVER RTO.
027400     05  RT-DSO-FLAG              PIC X.
027500         88  DSO-APPLICABLE        VALUE 'Y'.
027600         88  DSO-NOT-APPLICABLE    VALUE 'N'.
027700     05  RT-DAYS-SALES-OUT        PIC S9(5)V99.
027800     * PRICE/EARNINGS -- YEAR-END CLOSE OVER EPS.
027900     05  RT-PE-FLAG               PIC X.
028000         88  PE-APPLICABLE        VALUE 'Y'.
028100         88  PE-NOT-APPLICABLE    VALUE 'N'.
028200     05  RT-PE-RATIO              PIC S9(7)V99.
028300     * PRICE/BOOK -- YEAR-END CLOSE OVER BOOK VAL PER SHARE.
028400     05  RT-PB-FLAG               PIC X.
028500         88  PB-APPLICABLE        VALUE 'Y'.
028600         88  PB-NOT-APPLICABLE    VALUE 'N'.
028700     05  RT-PB-RATIO              PIC S9(7)V99.
028800     * EV/EBITDA -- MARKET CAP PLUS DEBT LESS CASH, OVER
028900     05  RT-EV-FLAG               PIC X.
029000         88  EV-APPLICABLE        VALUE 'Y'.
029100         88  EV-NOT-APPLICABLE    VALUE 'N'.
029200     05  RT-EV-EBITDA             PIC S9(7)V99.
029300     * DIVIDEND YIELD -- ANNUAL DIVIDEND OVER CLOSE PRICE.
029400     05  RT-DY-FLAG               PIC X.
029500         88  DY-APPLICABLE        VALUE 'Y'.
029600         88  DY-NOT-APPLICABLE    VALUE 'N'.
029700     05  RT-DIVIDEND-YIELD        PIC S9(3)V9(4).
029800     * MARKET CAP -- SHARES OUTSTANDING TIMES CLOSE PRICE.
029900     05  RT-MC-FLAG               PIC X.
030000         88  MC-APPLICABLE        VALUE 'Y'.
030100         88  MC-NOT-APPLICABLE    VALUE 'N'.
030200     05  RT-MARKET-CAP            PIC S9(15).
030300     05  FILLER                   PIC X(17).
030400
030500 FD  REPORT-FILE
030600         LABEL RECORD IS OMITTED
030700         RECORD CONTAINS 132 CHARACTERS
030800         LINAGE IS 60 WITH FOOTING AT 55
030900         DATA RECORD IS PRTLINE.
031000
031100 01  PRTLINE                  PIC X(132).
031200
031300
031400* ---------------------------------------------------------------
031500* DEVELOPER NOTES (KLR, 08/00, UPDATED PXQ 09/02) --
031600* 
031700*   1. EVERY RATIO IS STORED AS A DISPLAY NUMERIC, NEVER PACKED --
031800*      MATCHES THE STATEMENT/PRICE/DIVIDEND FILES THIS STEP
031900*      READS, ALL OF WHICH ARRIVE FROM THE FEEDER SYSTEM AS
032000*      ZONED DECIMAL.  DO NOT INTRODUCE COMP-3 HERE WITHOUT ALSO
032100*      CONVERTING THE UPSTREAM FEED, OR THE UNSTRING/MOVE LOGIC
032200*      IN THE LOAD PARAGRAPHS WILL MISALIGN.
032300*   2. THE YEAR/PRICE/DIVIDEND TABLES ARE FIXED SIZE (5/10/10
032400*      ENTRIES) RATHER THAN OCCURS DEPENDING ON -- THIS SHOP'S
032500*      COMPILER AT THE TIME THIS PROGRAM WAS WRITTEN DID NOT
032600*      SUPPORT IT WELL, AND NOBODY HAS REVISITED THE DECISION.
032700*   3. A COMPANY WITH ZERO STATEMENT ROWS IS NOT AN ERROR --
032800*      SEE 2110-NO-DATA-LINE.  DO NOT ADD ABEND LOGIC HERE; THE
032900*      ANALYST DEPT RELIES ON THE SKIPPED-COMPANY COUNT INSTEAD.
033000* ---------------------------------------------------------------
033100 WORKING-STORAGE SECTION.
033200* WORKING-STORAGE DATE FIELDS BELOW ARE ALL TWO-DIGIT YEAR ON
033300* THE PAGE HEADING TO MATCH THE SHOP'S STANDARD REPORT BANNER --
033400* THE FISCAL YEAR FIGURES THEMSELVES (RT-YEAR, FS-YEAR, AND SO
033500* ---------------------------------------------------------------
033600* APPENDIX N -- RERUN BEHAVIOR.  THIS STEP IS FULLY RE-RUNNABLE
033700* AS LONG AS THE RATIO-FILE DD IS RE-POINTED AT A FRESH DATASET
033800* OR THE OLD ONE IS DELETED FIRST -- THE FD IS OPENED OUTPUT,
033900* NOT EXTEND, SO A RERUN AGAINST THE SAME DATASET NAME WITHOUT
034000* CLEARING IT FIRST OVERWRITES RATHER THAN DUPLICATES.  THE
034100* PRINT REPORT BEHAVES THE SAME WAY.  NONE OF THE FOUR INPUT
034200* FILES ARE EVER WRITTEN TO, SO A RERUN NEVER RISKS THE MASTER,
034300* STATEMENT, PRICE OR DIVIDEND DATA ITSELF -- ONLY THIS STEP'S
034400* OWN OUTPUT IS AT RISK, AND ONLY IF THE JCL IS NOT CLEANED UP
034500* BETWEEN RUNS.
034600* ---------------------------------------------------------------
034700* ON) ARE FULL FOUR-DIGIT AND ARE NOT AFFECTED BY THIS.
034800
034900*---------------------------------------------------------------
035000* FILE STATUS BYTES AND END-OF-FILE / RUN SWITCHES.
035100*---------------------------------------------------------------
035200     77  WS-CM-STATUS             PIC XX          VALUE SPACES.
035300     77  WS-FS-STATUS             PIC XX          VALUE SPACES.
035400     77  WS-PR-STATUS             PIC XX          VALUE SPACES.
035500     77  WS-DV-STATUS             PIC XX          VALUE SPACES.
035600     77  WS-RT-STATUS             PIC XX          VALUE SPACES.
035700     77  WS-RP-STATUS             PIC XX          VALUE SPACES.
035800     77  MORE-RECS                PIC XXX         VALUE 'YES'.
035900     88  MORE-RECORDS-EXIST      VALUE 'YES'.
036000     88  NO-MORE-RECORDS         VALUE 'NO'.
036100     77  WS-FS-EOF-SW             PIC XXX         VALUE 'NO '.
036200     88  FS-AT-END                VALUE 'YES'.
036300     88  FS-NOT-AT-END            VALUE 'NO '.
036400     77  WS-PR-EOF-SW             PIC XXX         VALUE 'NO '.
036500     88  PR-AT-END                VALUE 'YES'.
036600     88  PR-NOT-AT-END            VALUE 'NO '.
036700     77  WS-DV-EOF-SW             PIC XXX         VALUE 'NO '.
036800     88  DV-AT-END                VALUE 'YES'.
036900     88  DV-NOT-AT-END            VALUE 'NO '.
037000
037100*---------------------------------------------------------------
037200* COUNTERS, SUBSCRIPTS AND ACCUMULATORS -- ALL COMP PER STD.
037300*---------------------------------------------------------------
037400     77  C-PCTR                   PIC 9(2)  COMP  VALUE ZERO.
037500     77  WS-YEAR-CTR              PIC 9(2)  COMP  VALUE ZERO.
037600     77  WS-PRICE-CTR             PIC 9(2)  COMP  VALUE ZERO.
037700     77  WS-DIV-CTR               PIC 9(2)  COMP  VALUE ZERO.
037800     77  WS-YR-IDX                PIC 9(2)  COMP  VALUE ZERO.
037900     77  WS-PR-IDX                PIC 9(2)  COMP  VALUE ZERO.
038000     77  WS-DV-IDX                PIC 9(2)  COMP  VALUE ZERO.
038100     77  WS-STMT-IDX              PIC 9(2)  COMP  VALUE ZERO.
038200* SUBSCRIPT SHARED BY THE YEAR, PRICE AND PRINT TABLES BELOW --
038300* ALL THREE ARE ALWAYS WALKED IN THE SAME YEAR ORDER SO ONE
038400* SUBSCRIPT SERVES ALL OF THEM WITHOUT A SEPARATE INDEX PER
038500* TABLE.  RESET TO ZERO AT THE TOP OF EVERY NEW TICKER BY
038600* 2100-LOAD-YEAR-TABLE BEFORE ANY TABLE IS TOUCHED.
038700     77  WS-PRT-IDX               PIC 9(2)  COMP  VALUE ZERO.
038800     77  WS-PRIOR-IDX             PIC 9(2)  COMP  VALUE ZERO.
038900     77  WS-GT-COMPANY-CTR        PIC 9(5)  COMP  VALUE ZERO.
039000     77  WS-GT-SKIP-CTR           PIC 9(5)  COMP  VALUE ZERO.
039100     77  WS-GT-RATIO-CTR          PIC 9(7)  COMP  VALUE ZERO.
039200
039300*---------------------------------------------------------------
039400* MISC CALCULATION WORK FIELDS -- NOT PACKED, PLAIN DISPLAY,
039500* SAME AS THE STATEMENT/RATIO FILE AMOUNTS THEY DERIVE FROM.
039600*---------------------------------------------------------------
039700     77  WS-PRICE-FOUND           PIC X           VALUE 'N'.
039800     88  PRICE-WAS-FOUND          VALUE 'Y'.
039900     88  PRICE-NOT-FOUND          VALUE 'N'.
040000     77  WS-PRICE-VALUE           PIC 9(7)V99     VALUE ZERO.
040100     77  WS-DIV-FOUND             PIC X           VALUE 'N'.
040200     88  DIVIDEND-WAS-FOUND       VALUE 'Y'.
040300     88  DIVIDEND-NOT-FOUND       VALUE 'N'.
040400     77  WS-ANNUAL-DIVIDEND       PIC 9(7)V9(4)   VALUE ZERO.
040500     77  WS-ABS-INT-EXPENSE       PIC S9(13)      VALUE ZERO.
040600     77  WS-CAPITAL-EMPLOYED      PIC S9(13)      VALUE ZERO.
040700     77  WS-AVG-TOT-ASSETS        PIC S9(13)V9    VALUE ZERO.
040800     77  WS-AVG-INVENTORY         PIC S9(13)V9    VALUE ZERO.
040900     77  WS-AVG-RECEIVABLES       PIC S9(13)V9    VALUE ZERO.
041000     77  WS-BOOK-VAL-PER-SHARE    PIC S9(7)V99    VALUE ZERO.
041100     77  WS-YR-EPS                PIC S9(7)V99    VALUE ZERO.
041200     77  WS-MARKET-CAP-CALC       PIC S9(15)      VALUE ZERO.
041300     77  WS-ENTERPRISE-VALUE      PIC S9(16)      VALUE ZERO.
041400     77  WS-EDIT-V1                PIC -9(5).99    VALUE ZERO.
041500     77  WS-EDIT-EPS               PIC -9(7).99    VALUE ZERO.
041600     77  WS-EDIT-V2                PIC -9(3).9(4)  VALUE ZERO.
041700
041800*---------------------------------------------------------------
041900* RUN DATE -- BROKEN OUT FOR THE PAGE HEADING (SEE AR-4210).
042000*---------------------------------------------------------------
042100 01  WS-CURRENT-DATE-6        PIC 9(6)        VALUE ZERO.
042200 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE-6.
042300     05  WS-CD-YY                PIC 99.
042400     05  WS-CD-MM                PIC 99.
042500     05  WS-CD-DD                PIC 99.
042600
042700 01  WS-RUN-DATE-EDIT.
042800     05  WS-RDE-MM               PIC 99.
042900     05  FILLER                  PIC X           VALUE '/'.
043000     05  WS-RDE-DD               PIC 99.
043100     05  FILLER                  PIC X           VALUE '/'.
043200     05  WS-RDE-YY                PIC 99.
043300
043400*---------------------------------------------------------------
043500* ONE TICKER'S STATEMENT YEARS -- AT MOST 5 PER AR-3301.
043600*---------------------------------------------------------------
043700* TABLE-STRUCTURE NOTE -- WS-YEAR-TABLE HOLDS UP TO 5 FISCAL
043800* YEARS PER TICKER, OLDEST FIRST (SUBSCRIPT 1), LOADED ONCE BY
043900* 2100-LOAD-YEAR-TABLE AND READ BY EVERY CALCULATOR PARAGRAPH.
044000* A TICKER WITH MORE THAN 5 YEARS OF STATEMENT HISTORY ONLY
044100* KEEPS ITS FIRST 5 -- SEE THE FAQ IN APPENDIX E ABOVE.  THE
044200* TABLE IS RELOADED FROM SCRATCH FOR EACH NEW TICKER; NOTHING
044300* CARRIES OVER BETWEEN COMPANIES.
044400 01  WS-YEAR-TABLE-AREA.
044500     05  WS-YEAR-TABLE OCCURS 5 TIMES.
044600         10  WS-YR-YEAR              PIC 9(4).
044700         10  WS-YR-TOTAL-REVENUE     PIC S9(13).
044800         10  WS-YR-COST-OF-REVENUE   PIC S9(13).
044900         10  WS-YR-OPERATING-INCOME  PIC S9(13).
045000         10  WS-YR-EBITDA            PIC S9(13).
045100         10  WS-YR-INTEREST-EXPENSE  PIC S9(13).
045200         10  WS-YR-NET-INCOME        PIC S9(13).
045300         10  WS-YR-TOTAL-ASSETS      PIC S9(13).
045400         10  WS-YR-CURRENT-ASSETS    PIC S9(13).
045500         10  WS-YR-CURRENT-LIABS     PIC S9(13).
045600         10  WS-YR-INVENTORY         PIC S9(13).
045700         10  WS-YR-RECEIVABLES       PIC S9(13).
045800         10  WS-YR-CASH-EQUIV        PIC S9(13).
045900         10  WS-YR-TOTAL-DEBT        PIC S9(13).
046000         10  WS-YR-STOCKHOLDER-EQ    PIC S9(13).
046100         10  WS-YR-SHARES-OUT        PIC 9(13).
046200         10  FILLER                  PIC X(1).
046300 01  WS-YEAR-TABLE-X REDEFINES WS-YEAR-TABLE-AREA
046400         PIC X(1000).
046500
046600*---------------------------------------------------------------
046700* ONE TICKER'S YEAR-END PRICES -- SIZED PAST THE 5 STMT YEARS
046800* SINCE PRICE HISTORY CAN RUN LONGER THAN THE STATEMENT FILE.
046900*---------------------------------------------------------------
047000* TABLE-STRUCTURE NOTE -- ONE CLOSING PRICE PER FISCAL YEAR,
047100* SAME 5-YEAR, OLDEST-FIRST SHAPE AS THE YEAR TABLE ABOVE.
047200* 2420-FIND-PRICE MATCHES ON YEAR, NOT ON POSITION, SINCE A
047300* TICKER CAN BE MISSING A PRICE ROW FOR A GIVEN YEAR WITHOUT
047400* BEING MISSING A STATEMENT ROW FOR THAT SAME YEAR.
047500 01  WS-PRICE-TABLE-AREA.
047600     05  WS-PRICE-TABLE OCCURS 10 TIMES.
047700         * YEAR-END PRICE TABLE -- FISCAL YEAR KEY.
047800         10  WS-PR-YEAR              PIC 9(4).
047900         * YEAR-END CLOSING PRICE, USED BY VALUATION FAMILY.
048000         10  WS-PR-CLOSE-PRICE       PIC 9(7)V99.
048100         10  FILLER                  PIC X(1).
048200 01  WS-PRICE-TABLE-X REDEFINES WS-PRICE-TABLE-AREA
048300         PIC X(140).
048400
048500*---------------------------------------------------------------
048600* ONE TICKER'S DIVIDENDS SUMMED TO ANNUAL TOTALS ON THE FLY AS
048700* THE DIVIDEND FILE BREAKS ON YEAR (SAME IDEA AS A CONTROL
048800* BREAK SUBTOTAL, JUST KEYED ON TICKER/YEAR INSTEAD OF STATE).
048900*---------------------------------------------------------------
049000* TABLE-STRUCTURE NOTE -- ONE ACCUMULATED DIVIDEND TOTAL PER
049100* FISCAL YEAR.  UNLIKE THE PRICE TABLE THIS ONE IS BUILT UP
049200* ACROSS POSSIBLY SEVERAL DIVIDEND-FILE ROWS PER YEAR BEFORE
049300* 2430-FIND-DIVIDEND EVER READS IT BACK OUT.
049400 01  WS-DIV-ANNUAL-TABLE-AREA.
049500     05  WS-DIV-ANNUAL-TABLE OCCURS 10 TIMES.
049600         10  WS-DV-YEAR              PIC 9(4).
049700         10  WS-DV-ANNUAL-AMT        PIC 9(7)V9(4).
049800         10  FILLER                  PIC X(1).
049900 01  WS-DIV-ANNUAL-TABLE-X REDEFINES WS-DIV-ANNUAL-TABLE-AREA
050000         PIC X(160).
050100
050200*---------------------------------------------------------------
050300* COMPUTED RATIOS HELD BY YEAR UNTIL THE COMPANY REPORT PRINTS
050400* -- ONLY THE 10 FAMILIES THAT APPEAR ON THE DETAIL LINES.
050500*---------------------------------------------------------------
050600* TABLE-STRUCTURE NOTE -- ONE SAVED PRINT ROW PER FISCAL YEAR
050700* SO 2510-PRINT-DETAIL-LINES CAN PRINT ALL YEARS FOR A TICKER
050800* TOGETHER AFTER 2400-PROCESS-YEARS HAS FINISHED COMPUTING
050900* EVERY YEAR, RATHER THAN INTERLEAVING PRINT LINES WITH THE
051000* CALCULATOR PARAGRAPHS.
051100 01  WS-PRINT-TABLE-AREA.
051200     05  WS-PRINT-ROW OCCURS 5 TIMES.
051300         10  WS-PRT-YEAR             PIC 9(4).
051400         * PRINT-TABLE COPY OF NPM FOR THE DETAIL LINE.
051500         10  WS-PRT-NPM-FLAG         PIC X.
051600             88  PRT-NPM-PRESENT     VALUE 'Y'.
051700             88  PRT-NPM-ABSENT      VALUE 'N'.
051800         10  WS-PRT-NPM              PIC S9(5)V99.
051900         * PRINT-TABLE COPY OF OPM FOR THE DETAIL LINE.
052000         10  WS-PRT-OPM-FLAG         PIC X.
052100             88  PRT-OPM-PRESENT     VALUE 'Y'.
052200             88  PRT-OPM-ABSENT      VALUE 'N'.
052300         10  WS-PRT-OPM              PIC S9(5)V99.
052400         * PRINT-TABLE COPY OF ROE FOR THE DETAIL LINE.
052500         10  WS-PRT-ROE-FLAG         PIC X.
052600             88  PRT-ROE-PRESENT     VALUE 'Y'.
052700             88  PRT-ROE-ABSENT      VALUE 'N'.
052800         10  WS-PRT-ROE              PIC S9(5)V99.
052900         * PRINT-TABLE COPY OF ROA FOR THE DETAIL LINE.
053000         10  WS-PRT-ROA-FLAG         PIC X.
053100             88  PRT-ROA-PRESENT     VALUE 'Y'.
053200             88  PRT-ROA-ABSENT      VALUE 'N'.
053300         10  WS-PRT-ROA              PIC S9(5)V99.
053400         * PRINT-TABLE COPY OF ROCE FOR THE DETAIL LINE.
053500         10  WS-PRT-ROCE-FLAG        PIC X.
053600             88  PRT-ROCE-PRESENT     VALUE 'Y'.
053700             88  PRT-ROCE-ABSENT      VALUE 'N'.
053800         10  WS-PRT-ROCE             PIC S9(5)V99.
053900         * PRINT-TABLE COPY OF EPS FOR THE DETAIL LINE.
054000         10  WS-PRT-EPS-FLAG         PIC X.
054100             88  PRT-EPS-PRESENT     VALUE 'Y'.
054200             88  PRT-EPS-ABSENT      VALUE 'N'.
054300         10  WS-PRT-EPS              PIC S9(7)V99.
054400         * PRINT-TABLE COPY OF CURRENT RATIO FOR DETAIL LINE 2.
054500         10  WS-PRT-CUR-FLAG         PIC X.
054600             88  PRT-CUR-PRESENT     VALUE 'Y'.
054700             88  PRT-CUR-ABSENT      VALUE 'N'.
054800         10  WS-PRT-CUR              PIC S9(5)V99.
054900         * PRINT-TABLE COPY OF QUICK RATIO FOR DETAIL LINE 2.
055000         10  WS-PRT-QCK-FLAG         PIC X.
055100             88  PRT-QCK-PRESENT     VALUE 'Y'.
055200             88  PRT-QCK-ABSENT      VALUE 'N'.
055300         10  WS-PRT-QCK              PIC S9(5)V99.
055400         * PRINT-TABLE COPY OF DEBT/EQUITY FOR DETAIL LINE 2.
055500         10  WS-PRT-DTE-FLAG         PIC X.
055600             88  PRT-DTE-PRESENT     VALUE 'Y'.
055700             88  PRT-DTE-ABSENT      VALUE 'N'.
055800         10  WS-PRT-DTE              PIC S9(5)V99.
055900         * PRINT-TABLE COPY OF INT COVERAGE FOR DETAIL LINE 2.
056000         10  WS-PRT-ICR-FLAG         PIC X.
056100             88  PRT-ICR-PRESENT     VALUE 'Y'.
056200             88  PRT-ICR-ABSENT      VALUE 'N'.
056300         10  WS-PRT-ICR              PIC S9(5)V99.
056400         10  FILLER                  PIC X(2).
056500 01  WS-PRINT-TABLE-X REDEFINES WS-PRINT-TABLE-AREA
056600         PIC X(440).
056700
056800*---------------------------------------------------------------
056900* HOLD AREA FOR THE COMPANY CURRENTLY BREAKING (CONTROL BREAK
057000* ON TICKER) AND THE LATEST-YEAR KEY METRICS BLOCK.
057100*---------------------------------------------------------------
057200 01  WS-COMPANY-HOLD.
057300     05  WS-H-TICKER              PIC X(10).
057400     05  WS-H-COMPANY-NAME        PIC X(40).
057500     05  WS-H-INDUSTRY            PIC X(10).
057600     05  FILLER                   PIC X(4).
057700
057800 01  WS-KEY-METRICS.
057900     * LATEST-YEAR EPS, HELD FOR THE KEY METRICS BLOCK.
058000     05  WS-KEY-EPS-FLAG          PIC X.
058100         88  KEY-EPS-PRESENT     VALUE 'Y'.
058200         88  KEY-EPS-ABSENT      VALUE 'N'.
058300     05  WS-KEY-EPS               PIC S9(7)V99.
058400     * LATEST-YEAR CASH RATIO, HELD FOR KEY METRICS BLOCK.
058500     05  WS-KEY-CSH-FLAG          PIC X.
058600         88  KEY-CSH-PRESENT     VALUE 'Y'.
058700         88  KEY-CSH-ABSENT      VALUE 'N'.
058800     05  WS-KEY-CSH               PIC S9(5)V99.
058900     * LATEST-YEAR DEBT/ASSET, HELD FOR KEY METRICS BLOCK.
059000     05  WS-KEY-DTA-FLAG          PIC X.
059100         88  KEY-DTA-PRESENT     VALUE 'Y'.
059200         88  KEY-DTA-ABSENT      VALUE 'N'.
059300     05  WS-KEY-DTA               PIC S9(3)V9(4).
059400     * LATEST-YEAR DSO, HELD FOR THE KEY METRICS BLOCK.
059500     05  WS-KEY-DSO-FLAG          PIC X.
059600         88  KEY-DSO-PRESENT     VALUE 'Y'.
059700         88  KEY-DSO-ABSENT      VALUE 'N'.
059800     05  WS-KEY-DSO               PIC S9(5)V99.
059900     * LATEST-YEAR EV/EBITDA, HELD FOR KEY METRICS BLOCK.
060000     05  WS-KEY-EV-FLAG           PIC X.
060100         88  KEY-EV-PRESENT     VALUE 'Y'.
060200         88  KEY-EV-ABSENT      VALUE 'N'.
060300     05  WS-KEY-EV                PIC S9(7)V99.
060400     * LATEST-YEAR MARKET CAP, HELD FOR KEY METRICS BLOCK.
060500     05  WS-KEY-MC-FLAG           PIC X.
060600         88  KEY-MC-PRESENT     VALUE 'Y'.
060700         88  KEY-MC-ABSENT      VALUE 'N'.
060800     05  WS-KEY-MC                PIC S9(15).
060900     05  FILLER                   PIC X(4).
061000
061100 01  WS-EDIT-MC                PIC -Z(3),ZZZ,ZZZ,ZZZ,ZZZ.
061200
061300
061400*---------------------------------------------------------------
061500* PRINT LINE LAYOUTS.
061600*---------------------------------------------------------------
061700* ---------------------------------------------------------------
061800* REPORT LAYOUT NOTES -- ANALYST REVIEW REPORT, ONE SECTION PER
061900* COMPANY, PRINTED ON STOCK 11 X 8.5 CONTINUOUS FORMS, 60 LINES
062000* PER PAGE WITH THE FOOTING TRIGGER AT LINE 55 (SEE THE LINAGE
062100* CLAUSE ON THE REPORT-FILE FD ABOVE).
062200* 
062300*   PAGE HEADING     -- RUN DATE, REPORT TITLE, PAGE NUMBER.
062400*   COMPANY HEADING  -- NAME / TICKER / INDUSTRY, ONE PER COMPANY,
062500*                       REPRINTED AFTER EVERY PAGE BREAK SO A
062600*                       COMPANY'S DETAIL NEVER PRINTS WITHOUT ITS
062700*                       HEADING ON THE SAME PAGE.
062800*   DETAIL LINE PAIR -- ONE PAIR PER FISCAL YEAR.  LINE 1 IS THE
062900*                       PROFITABILITY ROW (NPM/OPM/ROE/ROA/ROCE/
063000*                       EPS); LINE 2 IS THE LIQUIDITY/SOLVENCY ROW
063100*                       (CURRENT/QUICK/D-E/INT-COV).  SPLIT ACROSS
063200*                       TWO LINES SO NEITHER RUNS PAST COLUMN 132.
063300*   KEY METRICS BLOCK-- LATEST FISCAL YEAR ONLY, ADDED PER AR-3888
063400*                       SO THE MOST CURRENT SNAPSHOT DOES NOT
063500*                       REQUIRE SCROLLING BACK THROUGH EVERY YEAR
063600*                       OF DETAIL LINES.
063700*   COMPANY TOTAL    -- FISCAL YEAR COUNT FOR THE COMPANY.
063800*   GRAND TOTALS     -- PRINTED ONCE AT THE VERY END OF THE RUN.
063900* ---------------------------------------------------------------
064000* RUN DATE, REPORT TITLE, AND PAGE NUMBER -- TOP OF PAGE.
064100 01  WS-PAGE-HEADING-LINE.
064200     05  FILLER         PIC X(1)      VALUE SPACES.
064300     05  FILLER         PIC X(10)     VALUE 'RUN DATE: '.
064400     05  O-RUN-DATE     PIC X(8).
064500     05  FILLER         PIC X(41)     VALUE SPACES.
064600     05  FILLER         PIC X(25)
064700             VALUE 'FINANCIAL RATIO ANALYSIS'.
064800     05  FILLER         PIC X(34)     VALUE SPACES.
064900     05  FILLER         PIC X(6)      VALUE 'PAGE: '.
065000     05  O-PCTR         PIC ZZ9.
065100     05  FILLER         PIC X(4) VALUE SPACES.
065200
065300* NAME/TICKER/INDUSTRY -- REPRINTED AFTER EVERY PAGE BREAK.
065400 01  WS-COMPANY-HEADING-LINE.
065500     05  FILLER         PIC X(1)      VALUE SPACES.
065600     05  FILLER         PIC X(8)      VALUE 'COMPANY:'.
065700     05  O-CO-NAME      PIC X(40).
065800     05  FILLER         PIC X(3)      VALUE SPACES.
065900     05  FILLER         PIC X(8)      VALUE 'TICKER: '.
066000     05  O-CO-TICKER    PIC X(10).
066100     05  FILLER         PIC X(3)      VALUE SPACES.
066200     05  FILLER         PIC X(10)     VALUE 'INDUSTRY: '.
066300     05  O-CO-INDUSTRY  PIC X(10).
066400     05  FILLER         PIC X(39) VALUE SPACES.
066500
066600* PRINTS IN PLACE OF DETAIL WHEN A COMPANY HAS NO STMT ROWS.
066700 01  WS-NO-DATA-LINE.
066800     05  FILLER         PIC X(3)      VALUE SPACES.
066900     05  FILLER         PIC X(45)
067000             VALUE '*** NO FINANCIAL DATA -- SKIPPED ***'.
067100     05  FILLER         PIC X(84) VALUE SPACES.
067200
067300* COLUMN CAPTIONS OVER THE PROFITABILITY DETAIL ROW.
067400 01  WS-DETAIL-HDG-1.
067500     05  FILLER         PIC X(2)      VALUE SPACES.
067600     05  FILLER         PIC X(4)      VALUE 'YEAR'.
067700     05  FILLER         PIC X(2)      VALUE SPACES.
067800     05  FILLER         PIC X(9)      VALUE 'NET-MGN%'.
067900     05  FILLER         PIC X(2)      VALUE SPACES.
068000     05  FILLER         PIC X(9)      VALUE 'OPR-MGN%'.
068100     05  FILLER         PIC X(2)      VALUE SPACES.
068200     05  FILLER         PIC X(9)      VALUE 'ROE%'.
068300     05  FILLER         PIC X(2)      VALUE SPACES.
068400     05  FILLER         PIC X(9)      VALUE 'ROA%'.
068500     05  FILLER         PIC X(2)      VALUE SPACES.
068600     05  FILLER         PIC X(9)      VALUE 'ROCE%'.
068700     05  FILLER         PIC X(2)      VALUE SPACES.
068800     05  FILLER         PIC X(11)     VALUE 'EPS'.
068900     05  FILLER         PIC X(58) VALUE SPACES.
069000
069100* COLUMN CAPTIONS OVER THE LIQUIDITY/SOLVENCY DETAIL ROW.
069200 01  WS-DETAIL-HDG-2.
069300     05  FILLER         PIC X(2)      VALUE SPACES.
069400     05  FILLER         PIC X(4)      VALUE 'YEAR'.
069500     05  FILLER         PIC X(2)      VALUE SPACES.
069600     05  FILLER         PIC X(9)      VALUE 'CURRENT'.
069700     05  FILLER         PIC X(2)      VALUE SPACES.
069800     05  FILLER         PIC X(9)      VALUE 'QUICK'.
069900     05  FILLER         PIC X(2)      VALUE SPACES.
070000     05  FILLER         PIC X(9)      VALUE 'D/E'.
070100     05  FILLER         PIC X(2)      VALUE SPACES.
070200     05  FILLER         PIC X(9)      VALUE 'INT-COV'.
070300     05  FILLER         PIC X(82) VALUE SPACES.
070400
070500* ONE ROW PER FISCAL YEAR -- NPM/OPM/ROE/ROA/ROCE/EPS.
070600 01  WS-DETAIL-LINE-1.
070700     05  FILLER         PIC X(2)      VALUE SPACES.
070800     05  O-D1-YEAR      PIC 9(4).
070900     05  FILLER         PIC X(2)      VALUE SPACES.
071000     05  O-D1-NPM       PIC X(9).
071100     05  FILLER         PIC X(2)      VALUE SPACES.
071200     05  O-D1-OPM       PIC X(9).
071300     05  FILLER         PIC X(2)      VALUE SPACES.
071400     05  O-D1-ROE       PIC X(9).
071500     05  FILLER         PIC X(2)      VALUE SPACES.
071600     05  O-D1-ROA       PIC X(9).
071700     05  FILLER         PIC X(2)      VALUE SPACES.
071800     05  O-D1-ROCE      PIC X(9).
071900     05  FILLER         PIC X(2)      VALUE SPACES.
072000     05  O-D1-EPS       PIC X(11).
072100     05  FILLER         PIC X(58) VALUE SPACES.
072200
072300* ONE ROW PER FISCAL YEAR -- CURRENT/QUICK/D-E/INT-COV.
072400 01  WS-DETAIL-LINE-2.
072500     05  FILLER         PIC X(2)      VALUE SPACES.
072600     05  O-D2-YEAR      PIC 9(4).
072700     05  FILLER         PIC X(2)      VALUE SPACES.
072800     05  O-D2-CUR       PIC X(9).
072900     05  FILLER         PIC X(2)      VALUE SPACES.
073000     05  O-D2-QCK       PIC X(9).
073100     05  FILLER         PIC X(2)      VALUE SPACES.
073200     05  O-D2-DTE       PIC X(9).
073300     05  FILLER         PIC X(2)      VALUE SPACES.
073400     05  O-D2-ICR       PIC X(9).
073500     05  FILLER         PIC X(82) VALUE SPACES.
073600
073700* CAPTION AHEAD OF THE LATEST-YEAR KEY METRICS BLOCK.
073800 01  WS-KEY-METRICS-HDG.
073900     05  FILLER         PIC X(3)      VALUE SPACES.
074000     05  FILLER         PIC X(30)
074100             VALUE 'KEY METRICS (LATEST YEAR)'.
074200     05  FILLER         PIC X(99) VALUE SPACES.
074300
074400* LATEST YEAR ONLY -- EPS, CASH RATIO, DEBT/ASSET.
074500 01  WS-KEY-METRICS-LINE-1.
074600     05  FILLER         PIC X(3)      VALUE SPACES.
074700     05  FILLER         PIC X(5)      VALUE 'EPS: '.
074800     05  O-KEY-EPS      PIC X(11).
074900     05  FILLER         PIC X(3)      VALUE SPACES.
075000     05  FILLER         PIC X(13)     VALUE 'CASH RATIO: '.
075100     05  O-KEY-CSH      PIC X(9).
075200     05  FILLER         PIC X(3)      VALUE SPACES.
075300     05  FILLER         PIC X(13)     VALUE 'DEBT/ASSET: '.
075400     05  O-KEY-DTA      PIC X(9).
075500     05  FILLER         PIC X(63) VALUE SPACES.
075600
075700* LATEST YEAR ONLY -- DSO, EV/EBITDA, MARKET CAP.
075800 01  WS-KEY-METRICS-LINE-2.
075900     05  FILLER         PIC X(3)      VALUE SPACES.
076000     05  FILLER         PIC X(5)      VALUE 'DSO: '.
076100     05  O-KEY-DSO      PIC X(9).
076200     05  FILLER         PIC X(3)      VALUE SPACES.
076300     05  FILLER         PIC X(12)     VALUE 'EV/EBITDA: '.
076400     05  O-KEY-EV       PIC X(11).
076500     05  FILLER         PIC X(3)      VALUE SPACES.
076600     05  FILLER         PIC X(13)     VALUE 'MARKET CAP: '.
076700     05  O-KEY-MC       PIC X(21).
076800     05  FILLER         PIC X(52) VALUE SPACES.
076900
077000* FISCAL YEAR COUNT FOR THE COMPANY JUST FINISHED.
077100 01  WS-COMPANY-TOTAL-LINE.
077200     05  FILLER         PIC X(3)      VALUE SPACES.
077300     05  FILLER         PIC X(22)
077400             VALUE 'FISCAL YEARS ANALYZED:'.
077500     05  O-CO-YEAR-CTR  PIC ZZ9.
077600     05  FILLER         PIC X(104) VALUE SPACES.
077700
077800* BANNER AHEAD OF THE END-OF-RUN GRAND TOTALS.
077900 01  WS-GT-TITLE-LINE.
078000     05  FILLER         PIC X(3)      VALUE SPACES.
078100     05  FILLER         PIC X(38)
078200             VALUE '*** FINANLYST RUN TOTALS ***'.
078300     05  FILLER         PIC X(91) VALUE SPACES.
078400
078500* COMPANIES PROCESSED COUNTER FOR THE WHOLE RUN.
078600 01  WS-GT-LINE-1.
078700     05  FILLER         PIC X(3)      VALUE SPACES.
078800     05  FILLER         PIC X(26)
078900             VALUE 'COMPANIES PROCESSED . . .'.
079000     05  O-GT-COMPANY-CTR PIC ZZ,ZZ9.
079100     05  FILLER         PIC X(97) VALUE SPACES.
079200
079300* COMPANIES SKIPPED COUNTER (NO STATEMENT DATA ON FILE).
079400 01  WS-GT-LINE-2.
079500     05  FILLER         PIC X(3)      VALUE SPACES.
079600     05  FILLER         PIC X(26)
079700             VALUE 'COMPANIES SKIPPED . . . .'.
079800     05  O-GT-SKIP-CTR  PIC ZZ,ZZ9.
079900     05  FILLER         PIC X(97) VALUE SPACES.
080000
080100* RATIO RECORDS WRITTEN COUNTER FOR THE WHOLE RUN.
080200 01  WS-GT-LINE-3.
080300     05  FILLER         PIC X(3)      VALUE SPACES.
080400     05  FILLER         PIC X(26)
080500             VALUE 'RATIO RECORDS WRITTEN . .'.
080600     05  O-GT-RATIO-CTR PIC ZZZ,ZZ9.
080700     05  FILLER         PIC X(96) VALUE SPACES.
080800
080900* SPACER LINE USED BETWEEN COMPANIES AND BEFORE TOTALS.
081000 01  WS-BLANK-LINE.
081100     05  FILLER         PIC X(132)    VALUE SPACES.
081200
081300
081400 PROCEDURE DIVISION.
081500
081600*---------------------------------------------------------------
081700* MAINLINE.
081800*---------------------------------------------------------------
081900* MAINLINE PARAGRAPH -- OPENS EVERY FILE THIS STEP TOUCHES, DRIVES
082000* THE COMPANY-MASTER-DRIVEN CONTROL LOOP, AND CLOSES OUT WITH THE
082100* GRAND TOTALS PARAGRAPH.  KEPT DELIBERATELY SHORT SO ANYONE NEW
082200* TO THIS PROGRAM CAN SEE THE WHOLE RUN SHAPE AT A GLANCE BEFORE
082300* DROPPING INTO THE DETAIL PARAGRAPHS BELOW.
082400* ---------------------------------------------------------------
082500* RATIO FORMULA QUICK REFERENCE -- KEPT HERE SINCE THE FINANCE
082600* DEPT REQUESTS A COPY OF THIS BLOCK EVERY TIME THEY REVISE THE
082700* ANALYST TRAINING MATERIALS.  IF A FORMULA CHANGES, UPDATE BOTH
082800* THIS BLOCK AND THE CALCULATOR PARAGRAPH THAT IMPLEMENTS IT.
082900* 
083000* PROFITABILITY FAMILY (4000-CALC-PROFITABILITY) --
083100*   NPM   NET PROFIT MARGIN     = NET INCOME / REVENUE * 100
083200*   OPM   OPERATING MARGIN      = OPER INCOME / REVENUE * 100
083300*   ROE   RETURN ON EQUITY      = NET INCOME / STKHLDR EQ * 100
083400*   ROA   RETURN ON ASSETS      = NET INCOME / TOTAL ASSETS * 100
083500*   ROCE  RETURN ON CAP EMPLOYED= OPER INCOME / (ASSETS - CUR
083600*                                 LIABS) * 100
083700*   EPS   EARNINGS PER SHARE    = NET INCOME / SHARES OUTSTANDING
083800* 
083900* LIQUIDITY FAMILY (5000-CALC-LIQUIDITY) --
084000*   CUR   CURRENT RATIO         = CURRENT ASSETS / CURRENT LIABS
084100*   QCK   QUICK RATIO           = (CUR ASSETS - INVENTORY) / CUR
084200*                                 LIABILITIES
084300*   CSH   CASH RATIO            = CASH & EQUIV / CURRENT LIABS
084400* 
084500* SOLVENCY FAMILY (6000-CALC-SOLVENCY) --
084600*   DTE   DEBT TO EQUITY        = TOTAL DEBT / STKHLDR EQUITY
084700*   ICR   INTEREST COVERAGE     = OPER INCOME / ABS(INT EXPENSE)
084800*   DTA   DEBT TO ASSET         = TOTAL DEBT / TOTAL ASSETS
084900* 
085000* EFFICIENCY FAMILY (7000-CALC-EFFICIENCY) -- 2-YEAR AVERAGE OF
085100* THE BALANCE SHEET FIGURE, PRIOR YEAR FALLING BACK TO CURRENT
085200* YEAR ALONE WHEN THERE IS NO PRIOR YEAR ON FILE --
085300*   ATO   ASSET TURNOVER        = REVENUE / AVG TOTAL ASSETS
085400*   ITO   INVENTORY TURNOVER    = COST OF REVENUE / AVG INVENTORY
085500*   RTO   RECEIVABLES TURNOVER  = REVENUE / AVG RECEIVABLES
085600*   DSO   DAYS SALES OUTSTANDING= RECEIVABLES / REVENUE * 365
085700* 
085800* VALUATION FAMILY (8000-CALC-VALUATION) -- NEEDS THAT YEAR'S
085900* CLOSING PRICE FROM THE PRICE FILE --
086000*   PE    PRICE / EARNINGS      = CLOSE PRICE / EPS
086100*   PB    PRICE / BOOK          = CLOSE PRICE / (STKHLDR EQUITY /
086200*                                 SHARES OUTSTANDING)
086300*   EV    EV / EBITDA           = (MKT CAP + DEBT - CASH) / EBITDA
086400* 
086500* MARKET PERFORMANCE FAMILY (8500-CALC-MARKET-PERF) --
086600*   DY    DIVIDEND YIELD        = ANNUAL DIV / CLOSE PRICE * 100
086700*   MC    MARKET CAPITALIZATION = CLOSE PRICE * SHARES OUTSTANDING
086800* 
086900* EVERY RATIO ABOVE CARRIES ITS OWN APPLICABILITY FLAG ON THE
087000* RATIO FILE (RT-XXX-FLAG, 88-LEVELS XXX-APPLICABLE /
087100* XXX-NOT-APPLICABLE) SO A ZERO OR MISSING DIVISOR PRINTS AS N/A
087200* ON THE REPORT INSTEAD OF A MISLEADING ZERO OR NEGATIVE VALUE.
087300* ---------------------------------------------------------------
087400* ---------------------------------------------------------------
087500* ABBREVIATION GLOSSARY -- THE THREE-OR-FOUR LETTER TAGS USED AS
087600* A FIELD-NAME SUFFIX THROUGHOUT THIS PROGRAM AND ON THE RATIO
087700* FILE COPYBOOK.  KEPT HERE SINCE NEW ANALYSTS ASK FOR THIS
087800* LIST EVERY TIME THE RATIO FILE LAYOUT GOES OUT FOR REVIEW.
087900* 
088000*   NPM  NET PROFIT MARGIN        CUR  CURRENT RATIO
088100*   OPM  OPERATING MARGIN         QCK  QUICK RATIO
088200*   ROE  RETURN ON EQUITY         CSH  CASH RATIO
088300*   ROA  RETURN ON ASSETS         DTE  DEBT TO EQUITY
088400*   ROCE RETURN ON CAP EMPLOYED   ICR  INTEREST COVERAGE
088500*   EPS  EARNINGS PER SHARE       DTA  DEBT TO ASSET
088600*   ATO  ASSET TURNOVER           PE   PRICE / EARNINGS
088700*   ITO  INVENTORY TURNOVER       PB   PRICE / BOOK
088800*   RTO  RECEIVABLES TURNOVER     EV   ENTERPRISE VAL / EBITDA
088900*   DSO  DAYS SALES OUTSTANDING   DY   DIVIDEND YIELD
089000*   MC   MARKET CAPITALIZATION
089100* ---------------------------------------------------------------
089200* ---------------------------------------------------------------
089300* DATA VALIDATION RULES -- THIS STEP DOES NOT REJECT INPUT ROWS.
089400* THE FEEDER EXTRACT (JOB SECMSTR / FINEXTR) IS RESPONSIBLE FOR
089500* REJECTING MALFORMED ROWS BEFORE THIS STEP EVER SEES THEM.  THE
089600* RULES BELOW ARE THE ONES THIS PROGRAM DOES ENFORCE, ALL OF
089700* THEM BY WAY OF THE APPLICABILITY-FLAG PATTERN RATHER THAN A
089800* HARD ABEND, SINCE ONE BAD TICKER SHOULD NEVER STOP THE RUN --
089900* 
090000*   - ANY RATIO WHOSE DIVISOR IS ZERO ON FILE COMES BACK N/A
090100*     (FLAG SET TO 'N') RATHER THAN DIVIDING BY ZERO.
090200*   - A TICKER WITH NO STATEMENT ROWS AT ALL IS SKIPPED, NOT
090300*     ABENDED, AND COUNTED SEPARATELY IN THE GRAND TOTALS.
090400*   - A STATEMENT YEAR WITH NO MATCHING PRICE ROW STILL WRITES
090500*     A RATIO RECORD -- ONLY THE VALUATION AND MARKET PERFORM-
090600*     ANCE FAMILIES GO N/A, SINCE THOSE ARE THE ONLY TWO THAT
090700*     NEED THE CLOSING PRICE.
090800*   - A STATEMENT YEAR WITH NO MATCHING DIVIDEND ROW IS TREATED
090900*     AS A ZERO-DIVIDEND YEAR, NOT AS MISSING DATA -- MOST
091000*     COMPANIES ON FILE DO NOT PAY A DIVIDEND EVERY YEAR.
091100* ---------------------------------------------------------------
091200 0000-CBLFRA01.
091300
091400     PERFORM 1000-INIT.
091500     PERFORM 2000-MAINLINE
091600         UNTIL NO-MORE-RECORDS.
091700     PERFORM 3000-CLOSING.
091800     STOP RUN.
091900
092000
092100* ONE-TIME SETUP.  PULLS THE SYSTEM DATE FOR THE PAGE HEADING,
092200* ZEROES THE THREE GRAND TOTAL COUNTERS, OPENS ALL SIX FILES, AND
092300* PRIMES EACH INPUT FILE WITH ITS FIRST READ SO THE MAINLINE LOOP
092400* CAN TEST FOR END-OF-FILE ON ENTRY RATHER THAN HAVING TO READ
092500* BEFORE ITS FIRST TEST.  THE UPSI-0 RUN-DATE-OVERRIDE SWITCH IN
092600* SPECIAL-NAMES IS RESERVED FOR OPERATIONS TO FORCE A DIFFERENT
092700* RUN DATE WHEN RERUNNING A PRIOR NIGHT'S JOB -- NOT CURRENTLY
092800* WIRED UP, LEFT IN PLACE FOR WHEN THAT DAY COMES.
092900* IF THE OPEN OF ANY OUTPUT FILE FAILS, THIS STEP ABENDS ON
093000* THE NEXT WRITE RATHER THAN HERE -- FILE STATUS IS NOT
093100* CHECKED AFTER THE OPEN VERBS BELOW (SEE DEVELOPER NOTES).
093200 1000-INIT.
093300
093400     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
093500     MOVE WS-CD-MM TO WS-RDE-MM.
093600     MOVE WS-CD-DD TO WS-RDE-DD.
093700     MOVE WS-CD-YY TO WS-RDE-YY.
093800     MOVE ZERO TO WS-GT-COMPANY-CTR.
093900     MOVE ZERO TO WS-GT-SKIP-CTR.
094000     MOVE ZERO TO WS-GT-RATIO-CTR.
094100
094200     OPEN INPUT  COMPANY-MASTER.
094300     OPEN INPUT  FINSTMT-FILE.
094400     OPEN INPUT  PRICE-FILE.
094500     OPEN INPUT  DIVIDEND-FILE.
094600     OPEN OUTPUT RATIO-FILE.
094700     OPEN OUTPUT REPORT-FILE.
094800
094900     PERFORM 9900-HEADING.
095000     PERFORM 9100-READ-COMPANY.
095100     PERFORM 9200-READ-STATEMENT.
095200     PERFORM 9300-READ-PRICE.
095300     PERFORM 9400-READ-DIVIDEND.
095400
095500
095600* ONE PASS OF THIS PARAGRAPH PER COMPANY-MASTER ROW.  THE MASTER
095700* IS THE DRIVING FILE -- EVERYTHING ELSE (STATEMENT, PRICE,
095800* DIVIDEND) IS A DETAIL FILE KEYED ON TICKER AND MATCHED AGAINST
095900* THE CURRENT MASTER ROW THE SAME WAY A MASTER/DETAIL UPDATE RUN
096000* MATCHES TRANSACTIONS TO ACCOUNTS.  A TICKER WITH NO STATEMENT
096100* ROWS ON FILE IS NOT AN ERROR -- IT IS SIMPLY SKIPPED AND COUNTED
096200* SO THE GRAND TOTALS RECONCILE AGAINST THE MASTER ROW COUNT.
096300* RUNS ONCE PER COMPANY-MASTER ROW UNTIL NO-MORE-RECORDS,
096400* SO THE TOTAL NUMBER OF PASSES THROUGH THIS PARAGRAPH
096500* ALWAYS EQUALS THE COMPANY MASTER ROW COUNT.
096600 2000-MAINLINE.
096700
096800* CONTROL BREAK IS ON TICKER -- ONE COMPANY MASTER RECORD PER
096900* TICKER, SO THE BREAK IS SIMPLY THE NEXT COMPANY-MASTER READ.
097000     MOVE CM-TICKER          TO WS-H-TICKER.
097100     MOVE CM-COMPANY-NAME    TO WS-H-COMPANY-NAME.
097200     MOVE CM-INDUSTRY        TO WS-H-INDUSTRY.
097300
097400     PERFORM 2100-LOAD-YEAR-TABLE.
097500
097600     IF WS-YEAR-CTR = ZERO
097700         PERFORM 2110-NO-DATA-LINE
097800         ADD 1 TO WS-GT-SKIP-CTR
097900     ELSE
098000         PERFORM 2200-LOAD-PRICE-TABLE
098100         PERFORM 2300-LOAD-DIVIDEND-TABLE
098200         PERFORM 2400-PROCESS-YEARS
098300         PERFORM 2500-PRINT-COMPANY-REPORT
098400     END-IF.
098500
098600     PERFORM 9100-READ-COMPANY.
098700
098800
098900* LOADS EVERY STATEMENT ROW FOR THE CURRENT TICKER INTO THE
099000* IN-MEMORY YEAR TABLE (SEE WS-YEAR-TABLE-AREA BELOW) BEFORE ANY
099100* RATIO IS COMPUTED.  DOING IT THIS WAY LETS THE EFFICIENCY
099200* FAMILY LOOK BACK AT THE PRIOR FISCAL YEAR'S BALANCE SHEET
099300* FIGURES FOR ITS TWO-YEAR AVERAGE WITHOUT RE-READING THE
099400* STATEMENT FILE A SECOND TIME.
099500* IF THE STATEMENT FILE IS OUT OF TICKER SEQUENCE THIS LOOP
099600* STOPS EARLY ON THE TICKER MISMATCH TEST -- THE SORT STEP
099700* AHEAD OF THIS JOB IS WHAT GUARANTEES THE ORDERING HOLDS.
099800 2100-LOAD-YEAR-TABLE.
099900
100000     MOVE ZERO   TO WS-YEAR-CTR.
100100     MOVE ZEROS  TO WS-YEAR-TABLE-X.
100200     PERFORM 2120-YEAR-LOAD-LOOP
100300         UNTIL FS-AT-END
100400         OR FS-TICKER NOT = WS-H-TICKER.
100500
100600
100700* COMPANY MASTER ROW WITH NO MATCHING STATEMENT ROWS.  STILL
100800* PRINTS THE COMPANY HEADING SO THE REPORT SHOWS THE TICKER WAS
100900* CONSIDERED AND DELIBERATELY SKIPPED, NOT SIMPLY MISSING.
101000 2110-NO-DATA-LINE.
101100
101200     PERFORM 2130-PRINT-CO-HEADING.
101300     WRITE PRTLINE FROM WS-NO-DATA-LINE
101400         AFTER ADVANCING 2 LINES
101500         AT EOP
101600             PERFORM 9900-HEADING.
101700
101800
101900* ONE STATEMENT ROW PER ITERATION.  THE TABLE HOLDS AT MOST 5
102000* YEARS (AR-3301 ORIGINAL SPEC) -- A TICKER WITH MORE THAN 5
102100* YEARS ON FILE SIMPLY STOPS ADDING TO THE TABLE ONCE FULL BUT
102200* STILL READS PAST THE EXTRA ROWS SO THE NEXT TICKER LINES UP.
102300* SIXTEEN FIELDS MOVED PER ITERATION, ONE FOR EVERY COLUMN
102400* ON THE STATEMENT FILE EXCEPT TICKER AND YEAR (ALREADY
102500* MATCHED BY THE CALLER'S UNTIL TEST).
102600 2120-YEAR-LOAD-LOOP.
102700
102800     IF WS-YEAR-CTR < 5
102900         ADD 1 TO WS-YEAR-CTR
103000         MOVE FS-YEAR
103100             TO WS-YR-YEAR(WS-YEAR-CTR)
103200         MOVE FS-TOTAL-REVENUE
103300             TO WS-YR-TOTAL-REVENUE(WS-YEAR-CTR)
103400         MOVE FS-COST-OF-REVENUE
103500             TO WS-YR-COST-OF-REVENUE(WS-YEAR-CTR)
103600         MOVE FS-OPERATING-INCOME
103700             TO WS-YR-OPERATING-INCOME(WS-YEAR-CTR)
103800         MOVE FS-EBITDA
103900             TO WS-YR-EBITDA(WS-YEAR-CTR)
104000         MOVE FS-INTEREST-EXPENSE
104100             TO WS-YR-INTEREST-EXPENSE(WS-YEAR-CTR)
104200         MOVE FS-NET-INCOME
104300             TO WS-YR-NET-INCOME(WS-YEAR-CTR)
104400         MOVE FS-TOTAL-ASSETS
104500             TO WS-YR-TOTAL-ASSETS(WS-YEAR-CTR)
104600         MOVE FS-CURRENT-ASSETS
104700             TO WS-YR-CURRENT-ASSETS(WS-YEAR-CTR)
104800         MOVE FS-CURRENT-LIABS
104900             TO WS-YR-CURRENT-LIABS(WS-YEAR-CTR)
105000         MOVE FS-INVENTORY
105100             TO WS-YR-INVENTORY(WS-YEAR-CTR)
105200         MOVE FS-RECEIVABLES
105300             TO WS-YR-RECEIVABLES(WS-YEAR-CTR)
105400         MOVE FS-CASH-EQUIV
105500             TO WS-YR-CASH-EQUIV(WS-YEAR-CTR)
105600         MOVE FS-TOTAL-DEBT
105700             TO WS-YR-TOTAL-DEBT(WS-YEAR-CTR)
105800         MOVE FS-STOCKHOLDER-EQUITY
105900             TO WS-YR-STOCKHOLDER-EQ(WS-YEAR-CTR)
106000         MOVE FS-SHARES-OUTSTANDING
106100             TO WS-YR-SHARES-OUT(WS-YEAR-CTR)
106200     END-IF.
106300     PERFORM 9200-READ-STATEMENT.
106400
106500
106600* PRINTS THE COMPANY-LEVEL HEADING LINE (NAME, TICKER, INDUSTRY).
106700* SHARED BY THE NO-DATA PATH AND THE NORMAL REPORT PATH SO THE
106800* HEADING LOOKS IDENTICAL WHETHER OR NOT THE COMPANY HAD USABLE
106900* STATEMENT DATA.
107000 2130-PRINT-CO-HEADING.
107100
107200     MOVE WS-H-COMPANY-NAME  TO O-CO-NAME.
107300     MOVE WS-H-TICKER        TO O-CO-TICKER.
107400     MOVE WS-H-INDUSTRY      TO O-CO-INDUSTRY.
107500     WRITE PRTLINE FROM WS-COMPANY-HEADING-LINE
107600         AFTER ADVANCING 2 LINES
107700         AT EOP
107800             PERFORM 9900-HEADING.
107900
108000
108100* SAME IDEA AS 2100-LOAD-YEAR-TABLE BUT FOR YEAR-END CLOSING
108200* PRICES.  SIZED TO 10 ENTRIES SINCE A TICKER CAN HAVE PRICE
108300* HISTORY GOING BACK FURTHER THAN THE 5 YEARS OF STATEMENT DATA
108400* KEPT ON FILE -- THE EXTRA YEARS SIMPLY GO UNUSED BY THE
108500* VALUATION FAMILY BUT DO NOT OVERFLOW THE TABLE.
108600* PRICE HISTORY CAN OUTLAST THE 5 STATEMENT YEARS ON FILE --
108700* THE EXTRA PRICE ROWS ARE READ AND DISCARDED, NOT AN ERROR.
108800 2200-LOAD-PRICE-TABLE.
108900
109000     MOVE ZERO   TO WS-PRICE-CTR.
109100     MOVE ZEROS  TO WS-PRICE-TABLE-X.
109200     PERFORM 2210-PRICE-LOAD-LOOP
109300         UNTIL PR-AT-END
109400         OR PR-TICKER NOT = WS-H-TICKER.
109500
109600
109700* ONE PRICE ROW PER ITERATION, SAME GUARD-AGAINST-OVERFLOW
109800* PATTERN AS THE STATEMENT LOADER ABOVE.
109900 2210-PRICE-LOAD-LOOP.
110000
110100     IF WS-PRICE-CTR < 10
110200         ADD 1 TO WS-PRICE-CTR
110300         MOVE PR-YEAR         TO WS-PR-YEAR(WS-PRICE-CTR)
110400         MOVE PR-CLOSE-PRICE  TO WS-PR-CLOSE-PRICE(WS-PRICE-CTR)
110500     END-IF.
110600     PERFORM 9300-READ-PRICE.
110700
110800
110900* DRIVES THE DIVIDEND SUMMARIZATION LOOP BELOW.  THE DIVIDEND
111000* FILE IS DETAIL-LEVEL (ONE ROW PER PAYMENT DATE) WHILE THE
111100* TABLE BUILT HERE IS ANNUAL, SO THIS STEP DOES REAL SUMMARIZING
111200* WORK RATHER THAN A STRAIGHT LOAD.
111300* A TICKER THAT NEVER PAID A DIVIDEND SIMPLY LEAVES THIS
111400* TABLE AT ZERO ENTRIES -- 2430-FIND-DIVIDEND THEN LEAVES
111500* WS-ANNUAL-DIVIDEND AT ITS INITIAL VALUE OF ZERO.
111600 2300-LOAD-DIVIDEND-TABLE.
111700
111800     MOVE ZERO   TO WS-DIV-CTR.
111900     MOVE ZEROS  TO WS-DIV-ANNUAL-TABLE-X.
112000     PERFORM 2310-DIVIDEND-LOAD-LOOP
112100         UNTIL DV-AT-END
112200         OR DV-TICKER NOT = WS-H-TICKER.
112300
112400
112500* DIVIDEND FILE HOLDS ONE ROW PER PAYMENT -- MULTIPLE PAYMENTS
112600* IN THE SAME YEAR ARE SUMMED INTO THE ANNUAL TABLE ROW, BREAK-
112700* ING TO A NEW ROW WHEN DV-YEAR CHANGES (SAME PATTERN AS A
112800* MINOR-KEY SUBTOTAL RESTART).
112900* READS FORWARD THROUGH THE DIVIDEND FILE WHILE THE TICKER MATCHES
113000* THE SAME MATCH-AND-LOOP SHAPE AS 2120 AND 2210 ABOVE.  A TICKER
113100* CAN DECLARE MORE THAN ONE DIVIDEND IN A FISCAL YEAR (QUARTERLY
113200* PAYERS ARE COMMON) SO 2320-DIVIDEND-NEW-YEAR ACCUMULATES THEM
113300* RATHER THAN OVERWRITING THE YEAR'S TOTAL WITH THE LAST ONE SEEN.
113400 2310-DIVIDEND-LOAD-LOOP.
113500
113600     IF WS-DIV-CTR = ZERO
113700         PERFORM 2320-DIVIDEND-NEW-YEAR
113800     ELSE
113900         IF DV-YEAR = WS-DV-YEAR(WS-DIV-CTR)
114000             ADD DV-AMOUNT TO WS-DV-ANNUAL-AMT(WS-DIV-CTR)
114100         ELSE
114200             PERFORM 2320-DIVIDEND-NEW-YEAR
114300         END-IF
114400     END-IF.
114500     PERFORM 9400-READ-DIVIDEND.
114600
114700
114800* STARTS A NEW ANNUAL TOTAL ROW.  CALLED BOTH WHEN THE TABLE IS
114900* EMPTY (FIRST DIVIDEND ROW FOR THE TICKER) AND WHEN THE YEAR
115000* CHANGES PARTWAY THROUGH THE DIVIDEND FILE.
115100 2320-DIVIDEND-NEW-YEAR.
115200
115300     IF WS-DIV-CTR < 10
115400         ADD 1 TO WS-DIV-CTR
115500         MOVE DV-YEAR    TO WS-DV-YEAR(WS-DIV-CTR)
115600         MOVE DV-AMOUNT  TO WS-DV-ANNUAL-AMT(WS-DIV-CTR)
115700     END-IF.
115800
115900
116000* ONE RATIO-FILE ROW IS PRODUCED FOR EVERY FISCAL YEAR STORED
116100* IN THE STATEMENT TABLE.  EFFICIENCY RATIOS AVERAGE THE
116200* CURRENT AND PRIOR YEAR'S BALANCE-SHEET FIGURES, FALLING BACK
116300* TO THE SINGLE YEAR ON FILE WHEN THERE IS NO PRIOR YEAR.
116400* ONE PASS THROUGH ALL SIX RATIO FAMILIES FOR EVERY YEAR SITTING
116500* IN THE STATEMENT TABLE, OLDEST YEAR FIRST (THE ORDER THE
116600* STATEMENT FILE ARRIVES IN).  WS-STMT-IDX IS THE SUBSCRIPT EVERY
116700* CALCULATOR PARAGRAPH BELOW KEYS OFF OF.
116800* WS-STMT-IDX IS LEFT POINTING PAST THE LAST YEAR WHEN THIS
116900* PERFORM ENDS -- 2440-SAVE-KEY-METRICS RELIES ON HAVING
117000* RUN LAST AGAINST THE FINAL (LATEST) SUBSCRIPT VALUE.
117100 2400-PROCESS-YEARS.
117200
117300     MOVE ZERO TO WS-STMT-IDX.
117400     PERFORM 2410-YEAR-DETAIL
117500         VARYING WS-STMT-IDX FROM 1 BY 1
117600         UNTIL WS-STMT-IDX > WS-YEAR-CTR.
117700
117800
117900* ONE FISCAL YEAR'S WORTH OF WORK -- LOOK UP THAT YEAR'S PRICE
118000* AND DIVIDEND, RUN ALL SIX RATIO FAMILIES, THEN CAPTURE THE
118100* RESULT THREE WAYS: THE KEY METRICS HOLD AREA (OVERWRITTEN EACH
118200* YEAR SO ONLY THE LATEST SURVIVES), THE RATIO OUTPUT FILE (ONE
118300* ROW WRITTEN PER YEAR, NEVER OVERWRITTEN), AND THE PRINT TABLE
118400* (ONE ROW PER YEAR, HELD UNTIL THE COMPANY REPORT PRINTS).
118500* THE SIX CALCULATOR PARAGRAPHS RUN IN A FIXED ORDER EVERY
118600* TIME -- NONE OF THEM DEPEND ON ANOTHER FAMILY HAVING RUN
118700* FIRST EXCEPT WHERE THE BANNER ABOVE SAYS OTHERWISE.
118800 2410-YEAR-DETAIL.
118900
119000     PERFORM 2420-FIND-PRICE.
119100     PERFORM 2430-FIND-DIVIDEND.
119200     PERFORM 4000-CALC-PROFITABILITY THRU 4000-EXIT.
119300     PERFORM 5000-CALC-LIQUIDITY     THRU 5000-EXIT.
119400     PERFORM 6000-CALC-SOLVENCY      THRU 6000-EXIT.
119500     PERFORM 7000-CALC-EFFICIENCY    THRU 7000-EXIT.
119600     PERFORM 8000-CALC-VALUATION     THRU 8000-EXIT.
119700     PERFORM 8500-CALC-MARKET-PERF   THRU 8500-EXIT.
119800     PERFORM 2440-SAVE-KEY-METRICS.
119900     PERFORM 2450-WRITE-RATIO-REC.
120000     PERFORM 2460-SAVE-PRINT-ROW.
120100
120200
120300* LOOKS UP THE YEAR-END CLOSE FOR THE CURRENT STATEMENT YEAR.
120400* A LINEAR SCAN IS FINE HERE -- THE PRICE TABLE TOPS OUT AT 10
120500* ROWS SO THERE IS NO PAYOFF TO ANYTHING FANCIER THAN
120600* PERFORM VARYING.
120700* WS-PRICE-VALUE STAYS ZERO WHEN NO MATCH IS FOUND -- THE
120800* VALUATION FAMILY CHECKS PRICE-NOT-FOUND BEFORE USING IT,
120900* NEVER THE ZERO VALUE ITSELF, SO A GENUINE ZERO CLOSE
121000* (HALTED STOCK) IS NOT CONFUSED WITH A MISSING ROW.
121100 2420-FIND-PRICE.
121200
121300     SET PRICE-NOT-FOUND TO TRUE.
121400     MOVE ZERO TO WS-PRICE-VALUE.
121500     MOVE ZERO TO WS-PR-IDX.
121600     PERFORM 2421-FIND-PRICE-LOOP
121700         VARYING WS-PR-IDX FROM 1 BY 1
121800         UNTIL WS-PR-IDX > WS-PRICE-CTR.
121900
122000
122100* SINGLE COMPARE PER ITERATION.  DOES NOT STOP EARLY ON A MATCH
122200* SINCE THE PRICE TABLE IS NEVER LARGE ENOUGH TO MAKE THE EXTRA
122300* COMPARES WORTH GUARDING AGAINST.
122400 2421-FIND-PRICE-LOOP.
122500
122600     IF WS-PR-YEAR(WS-PR-IDX) = WS-YR-YEAR(WS-STMT-IDX)
122700         SET PRICE-WAS-FOUND TO TRUE
122800         MOVE WS-PR-CLOSE-PRICE(WS-PR-IDX) TO WS-PRICE-VALUE
122900     END-IF.
123000
123100
123200* SAME LOOKUP PATTERN AS 2420-FIND-PRICE BUT AGAINST THE ANNUAL
123300* DIVIDEND TABLE.  A TICKER WITH NO DIVIDEND ON FILE FOR THE
123400* YEAR IS NOT AN ERROR -- IT JUST MEANS DY AND MC BELOW MAY STILL
123500* BE APPLICABLE (THEY DEPEND ON PRICE, NOT DIVIDEND) BUT THE
123600* DIVIDEND YIELD ITSELF PRINTS AS A ZERO YIELD, NOT N/A.
123700* SAME SHAPE AS 2420-FIND-PRICE ABOVE BUT AGAINST THE
123800* ANNUAL DIVIDEND TABLE INSTEAD OF THE PRICE TABLE.
123900 2430-FIND-DIVIDEND.
124000
124100     SET DIVIDEND-NOT-FOUND TO TRUE.
124200     MOVE ZERO TO WS-ANNUAL-DIVIDEND.
124300     MOVE ZERO TO WS-DV-IDX.
124400     PERFORM 2431-FIND-DIVIDEND-LOOP
124500         VARYING WS-DV-IDX FROM 1 BY 1
124600         UNTIL WS-DV-IDX > WS-DIV-CTR.
124700
124800
124900* SINGLE COMPARE PER ITERATION, SAME SHAPE AS 2421 ABOVE.
125000 2431-FIND-DIVIDEND-LOOP.
125100
125200     IF WS-DV-YEAR(WS-DV-IDX) = WS-YR-YEAR(WS-STMT-IDX)
125300         SET DIVIDEND-WAS-FOUND TO TRUE
125400         MOVE WS-DV-ANNUAL-AMT(WS-DV-IDX) TO WS-ANNUAL-DIVIDEND
125500     END-IF.
125600
125700
125800*---------------------------------------------------------------
125900* CALCULATOR PARAGRAPHS -- PURE COMPUTE, NO FILE I/O.  EACH
126000* ONE WORKS AGAINST WS-YR-*(WS-STMT-IDX), STORES DIRECTLY INTO
126100* RT-RATIO-REC, AND SHORT-CIRCUITS TO ITS OWN -EXIT PARAGRAPH
126200* ON MISSING DATA OR A ZERO DIVISOR (SEE CBLANL05 VALIDATION).
126300*---------------------------------------------------------------
126400* SIX PROFITABILITY RATIOS, EACH GUARDED AGAINST ITS OWN ZERO
126500* DIVISOR BEFORE THE COMPUTE RUNS -- THE APPLICABILITY FLAG IS
126600* SET TO 'Y' FIRST AND FLIPPED TO 'N' ONLY IF THE DIVISOR TURNS
126700* OUT TO BE ZERO, SO THE FLAG AND THE VALUE NEVER DISAGREE.
126800*    NPM  = NET INCOME / TOTAL REVENUE * 100
126900*    OPM  = OPERATING INCOME / TOTAL REVENUE * 100
127000*    ROE  = NET INCOME / STOCKHOLDER EQUITY * 100
127100*    ROA  = NET INCOME / TOTAL ASSETS * 100
127200*    ROCE = OPER INCOME / (TOTAL ASSETS - CURRENT LIABS) * 100
127300*           (CAPITAL EMPLOYED REDEFINED PER AR-3348 -- SEE CHANGE
127400*           LOG.  RESEARCH DEPT WANTED ASSETS LESS CURRENT LIABS,
127500*           NOT TOTAL ASSETS, AS THE ROCE DENOMINATOR.)
127600*    EPS  = NET INCOME / SHARES OUTSTANDING, NOT MULTIPLIED,
127700*           IN PER-SHARE TERMS.
127800 4000-CALC-PROFITABILITY.
127900
128000     * NPM = NET INCOME / TOTAL REVENUE * 100.
128100     MOVE 'Y' TO RT-NPM-FLAG.
128200     IF WS-YR-TOTAL-REVENUE(WS-STMT-IDX) = ZERO
128300         MOVE 'N' TO RT-NPM-FLAG
128400         MOVE ZERO TO RT-NET-PROFIT-MARGIN
128500     ELSE
128600         COMPUTE RT-NET-PROFIT-MARGIN ROUNDED =
128700             WS-YR-NET-INCOME(WS-STMT-IDX) /
128800             WS-YR-TOTAL-REVENUE(WS-STMT-IDX) * 100
128900     END-IF.
129000
129100     * OPM = OPERATING INCOME / TOTAL REVENUE * 100.
129200     MOVE 'Y' TO RT-OPM-FLAG.
129300     IF WS-YR-TOTAL-REVENUE(WS-STMT-IDX) = ZERO
129400         MOVE 'N' TO RT-OPM-FLAG
129500         MOVE ZERO TO RT-OPER-PROFIT-MARGIN
129600     ELSE
129700         COMPUTE RT-OPER-PROFIT-MARGIN ROUNDED =
129800             WS-YR-OPERATING-INCOME(WS-STMT-IDX) /
129900             WS-YR-TOTAL-REVENUE(WS-STMT-IDX) * 100
130000     END-IF.
130100
130200     * ROE = NET INCOME / STOCKHOLDER EQUITY * 100.
130300     MOVE 'Y' TO RT-ROE-FLAG.
130400     IF WS-YR-STOCKHOLDER-EQ(WS-STMT-IDX) = ZERO
130500         MOVE 'N' TO RT-ROE-FLAG
130600         MOVE ZERO TO RT-RETURN-ON-EQUITY
130700     ELSE
130800         COMPUTE RT-RETURN-ON-EQUITY ROUNDED =
130900             WS-YR-NET-INCOME(WS-STMT-IDX) /
131000             WS-YR-STOCKHOLDER-EQ(WS-STMT-IDX) * 100
131100     END-IF.
131200
131300     * ROA = NET INCOME / TOTAL ASSETS * 100.
131400     MOVE 'Y' TO RT-ROA-FLAG.
131500     IF WS-YR-TOTAL-ASSETS(WS-STMT-IDX) = ZERO
131600         MOVE 'N' TO RT-ROA-FLAG
131700         MOVE ZERO TO RT-RETURN-ON-ASSETS
131800     ELSE
131900         COMPUTE RT-RETURN-ON-ASSETS ROUNDED =
132000             WS-YR-NET-INCOME(WS-STMT-IDX) /
132100             WS-YR-TOTAL-ASSETS(WS-STMT-IDX) * 100
132200     END-IF.
132300
132400     * ROCE = OPER INCOME / CAPITAL EMPLOYED * 100.
132500     MOVE 'Y' TO RT-ROCE-FLAG.
132600     COMPUTE WS-CAPITAL-EMPLOYED =
132700         WS-YR-TOTAL-ASSETS(WS-STMT-IDX) -
132800         WS-YR-CURRENT-LIABS(WS-STMT-IDX).
132900     IF WS-CAPITAL-EMPLOYED = ZERO
133000         MOVE 'N' TO RT-ROCE-FLAG
133100         MOVE ZERO TO RT-ROCE
133200     ELSE
133300         COMPUTE RT-ROCE ROUNDED =
133400             WS-YR-OPERATING-INCOME(WS-STMT-IDX) /
133500             WS-CAPITAL-EMPLOYED * 100
133600     END-IF.
133700
133800     * EPS = NET INCOME / SHARES OUTSTANDING.
133900     MOVE 'Y' TO RT-EPS-FLAG.
134000     IF WS-YR-SHARES-OUT(WS-STMT-IDX) = ZERO
134100         MOVE 'N' TO RT-EPS-FLAG
134200         MOVE ZERO TO RT-EPS
134300     ELSE
134400         COMPUTE RT-EPS ROUNDED =
134500             WS-YR-NET-INCOME(WS-STMT-IDX) /
134600             WS-YR-SHARES-OUT(WS-STMT-IDX)
134700     END-IF.
134800
134900 4000-EXIT.
135000         EXIT.
135100
135200
135300* THREE LIQUIDITY RATIOS, ALL SHARING CURRENT LIABILITIES AS THE
135400* DENOMINATOR SO ALL THREE GO N/A TOGETHER WHEN CURRENT LIABS IS
135500* ZERO ON FILE.
135600*    CURRENT RATIO = CURRENT ASSETS / CURRENT LIABILITIES
135700*    QUICK RATIO   = (CURRENT ASSETS - INVENTORY) / CURRENT LIABS
135800*                    (AR-3560 FIX -- SEE CHANGE LOG.  A BLANK
135900*                    INVENTORY FIELD ON THE STATEMENT FILE USED TO
136000*                    LEAVE GARBAGE IN THE SUBTRACTION; STATEMENT
136100*                    FILE LAYOUT NOW ZERO-FILLS THE FIELD.)
136200*    CASH RATIO    = CASH & EQUIVALENTS / CURRENT LIABILITIES
136300 5000-CALC-LIQUIDITY.
136400
136500     * CURRENT RATIO = CURRENT ASSETS / CURRENT LIABS.
136600     MOVE 'Y' TO RT-CUR-FLAG.
136700     IF WS-YR-CURRENT-LIABS(WS-STMT-IDX) = ZERO
136800         MOVE 'N' TO RT-CUR-FLAG
136900         MOVE ZERO TO RT-CURRENT-RATIO
137000     ELSE
137100         COMPUTE RT-CURRENT-RATIO ROUNDED =
137200             WS-YR-CURRENT-ASSETS(WS-STMT-IDX) /
137300             WS-YR-CURRENT-LIABS(WS-STMT-IDX)
137400     END-IF.
137500
137600     * QUICK RATIO = (CUR ASSETS - INVENTORY) / CUR LIABS.
137700     MOVE 'Y' TO RT-QCK-FLAG.
137800     IF WS-YR-CURRENT-LIABS(WS-STMT-IDX) = ZERO
137900         MOVE 'N' TO RT-QCK-FLAG
138000         MOVE ZERO TO RT-QUICK-RATIO
138100     ELSE
138200         COMPUTE RT-QUICK-RATIO ROUNDED =
138300             (WS-YR-CURRENT-ASSETS(WS-STMT-IDX) -
138400             WS-YR-INVENTORY(WS-STMT-IDX)) /
138500             WS-YR-CURRENT-LIABS(WS-STMT-IDX)
138600     END-IF.
138700
138800     * CASH RATIO = CASH AND EQUIVALENTS / CURRENT LIABS.
138900     MOVE 'Y' TO RT-CSH-FLAG.
139000     IF WS-YR-CURRENT-LIABS(WS-STMT-IDX) = ZERO
139100         MOVE 'N' TO RT-CSH-FLAG
139200         MOVE ZERO TO RT-CASH-RATIO
139300     ELSE
139400         COMPUTE RT-CASH-RATIO ROUNDED =
139500             WS-YR-CASH-EQUIV(WS-STMT-IDX) /
139600             WS-YR-CURRENT-LIABS(WS-STMT-IDX)
139700     END-IF.
139800
139900 5000-EXIT.
140000         EXIT.
140100
140200
140300* THREE SOLVENCY RATIOS.  INTEREST COVERAGE TAKES THE ABSOLUTE
140400* VALUE OF INTEREST EXPENSE FIRST (AR-3970) SINCE A HANDFUL OF
140500* STATEMENT ROWS CARRY INTEREST EXPENSE AS A NEGATIVE FIGURE
140600* (INTEREST INCOME NETTED IN) AND THE OLD COMPUTE WAS PRODUCING
140700* A NEGATIVE COVERAGE RATIO THAT ANALYSTS FLAGGED AS NONSENSE.
140800*    DEBT/EQUITY    = TOTAL DEBT / STOCKHOLDER EQUITY
140900*    INT COVERAGE   = OPERATING INCOME / ABS(INTEREST EXPENSE)
141000*    DEBT/ASSET     = TOTAL DEBT / TOTAL ASSETS
141100 6000-CALC-SOLVENCY.
141200
141300     * DEBT/EQUITY = TOTAL DEBT / STOCKHOLDER EQUITY.
141400     MOVE 'Y' TO RT-DTE-FLAG.
141500     IF WS-YR-STOCKHOLDER-EQ(WS-STMT-IDX) = ZERO
141600         MOVE 'N' TO RT-DTE-FLAG
141700         MOVE ZERO TO RT-DEBT-TO-EQUITY
141800     ELSE
141900         COMPUTE RT-DEBT-TO-EQUITY ROUNDED =
142000             WS-YR-TOTAL-DEBT(WS-STMT-IDX) /
142100             WS-YR-STOCKHOLDER-EQ(WS-STMT-IDX)
142200     END-IF.
142300
142400     * INT COVERAGE = OPER INCOME / ABS(INTEREST EXPENSE).
142500     MOVE 'Y' TO RT-ICR-FLAG.
142600     IF WS-YR-INTEREST-EXPENSE(WS-STMT-IDX) < ZERO
142700         COMPUTE WS-ABS-INT-EXPENSE =
142800             ZERO - WS-YR-INTEREST-EXPENSE(WS-STMT-IDX)
142900     ELSE
143000         MOVE WS-YR-INTEREST-EXPENSE(WS-STMT-IDX)
143100             TO WS-ABS-INT-EXPENSE
143200     END-IF.
143300     IF WS-YR-INTEREST-EXPENSE(WS-STMT-IDX) = ZERO
143400         MOVE 'N' TO RT-ICR-FLAG
143500         MOVE ZERO TO RT-INT-COVERAGE
143600     ELSE
143700         COMPUTE RT-INT-COVERAGE ROUNDED =
143800             WS-YR-OPERATING-INCOME(WS-STMT-IDX) /
143900             WS-ABS-INT-EXPENSE
144000     END-IF.
144100
144200     * DEBT/ASSET = TOTAL DEBT / TOTAL ASSETS.
144300     MOVE 'Y' TO RT-DTA-FLAG.
144400     IF WS-YR-TOTAL-ASSETS(WS-STMT-IDX) = ZERO
144500         MOVE 'N' TO RT-DTA-FLAG
144600         MOVE ZERO TO RT-DEBT-TO-ASSET
144700     ELSE
144800         COMPUTE RT-DEBT-TO-ASSET ROUNDED =
144900             WS-YR-TOTAL-DEBT(WS-STMT-IDX) /
145000             WS-YR-TOTAL-ASSETS(WS-STMT-IDX)
145100     END-IF.
145200
145300 6000-EXIT.
145400         EXIT.
145500
145600
145700*---------------------------------------------------------------
145800* EFFICIENCY RATIOS AVERAGE THE CURRENT AND PRIOR-YEAR BALANCE
145900* SHEET FIGURES.  THE EARLIEST YEAR ON FILE (WS-STMT-IDX = 1)
146000* HAS NO PRIOR YEAR TO AVERAGE AGAINST, SO IT FALLS BACK TO
146100* THAT YEAR'S FIGURE ALONE.
146200*---------------------------------------------------------------
146300* TURNOVER FAMILY.  EVERY RATIO HERE DIVIDES AN INCOME-STATEMENT
146400* FIGURE (COVERING THE WHOLE YEAR) BY A BALANCE-SHEET FIGURE
146500* (A SINGLE POINT IN TIME), SO EACH DENOMINATOR IS AVERAGED WITH
146600* THE PRIOR FISCAL YEAR WHEN ONE IS ON FILE.  YEAR 1 OF A NEWLY
146700* LISTED TICKER HAS NO PRIOR YEAR TO AVERAGE AGAINST, SO IT FALLS
146800* BACK TO THE SINGLE YEAR-END FIGURE -- SEE THE RATIO FORMULA
146900* QUICK REFERENCE NEAR THE TOP OF THIS PROGRAM FOR THE EXACT RULE.
147000 7000-CALC-EFFICIENCY.
147100
147200     IF WS-STMT-IDX = 1
147300         MOVE WS-YR-TOTAL-ASSETS(WS-STMT-IDX)
147400             TO WS-AVG-TOT-ASSETS
147500         MOVE WS-YR-INVENTORY(WS-STMT-IDX)     TO WS-AVG-INVENTORY
147600         MOVE WS-YR-RECEIVABLES(WS-STMT-IDX)
147700             TO WS-AVG-RECEIVABLES
147800     ELSE
147900         COMPUTE WS-AVG-TOT-ASSETS ROUNDED =
148000             (WS-YR-TOTAL-ASSETS(WS-STMT-IDX) +
148100             WS-YR-TOTAL-ASSETS(WS-STMT-IDX - 1)) / 2
148200         COMPUTE WS-AVG-INVENTORY ROUNDED =
148300             (WS-YR-INVENTORY(WS-STMT-IDX) +
148400             WS-YR-INVENTORY(WS-STMT-IDX - 1)) / 2
148500         COMPUTE WS-AVG-RECEIVABLES ROUNDED =
148600             (WS-YR-RECEIVABLES(WS-STMT-IDX) +
148700             WS-YR-RECEIVABLES(WS-STMT-IDX - 1)) / 2
148800     END-IF.
148900
149000     * ASSET TURNOVER = REVENUE / 2-YR AVG TOTAL ASSETS.
149100     MOVE 'Y' TO RT-ATO-FLAG.
149200     IF WS-AVG-TOT-ASSETS = ZERO
149300         MOVE 'N' TO RT-ATO-FLAG
149400         MOVE ZERO TO RT-ASSET-TURNOVER
149500     ELSE
149600         COMPUTE RT-ASSET-TURNOVER ROUNDED =
149700             WS-YR-TOTAL-REVENUE(WS-STMT-IDX) / WS-AVG-TOT-ASSETS
149800     END-IF.
149900
150000     * INV TURNOVER = COST OF REVENUE / 2-YR AVG INVENTORY.
150100     MOVE 'Y' TO RT-ITO-FLAG.
150200     IF WS-YR-INVENTORY(WS-STMT-IDX) = ZERO
150300         MOVE 'N' TO RT-ITO-FLAG
150400     END-IF.
150500     IF WS-STMT-IDX > 1
150600         IF WS-YR-INVENTORY(WS-STMT-IDX - 1) = ZERO
150700             MOVE 'N' TO RT-ITO-FLAG
150800         END-IF
150900     END-IF.
151000     IF ITO-NOT-APPLICABLE OR WS-AVG-INVENTORY = ZERO
151100         MOVE 'N' TO RT-ITO-FLAG
151200         MOVE ZERO TO RT-INV-TURNOVER
151300     ELSE
151400         COMPUTE RT-INV-TURNOVER ROUNDED =
151500             WS-YR-COST-OF-REVENUE(WS-STMT-IDX) / WS-AVG-INVENTORY
151600     END-IF.
151700
151800     * RECV TURNOVER = REVENUE / 2-YR AVG RECEIVABLES.
151900     MOVE 'Y' TO RT-RTO-FLAG.
152000     IF WS-AVG-RECEIVABLES = ZERO
152100         MOVE 'N' TO RT-RTO-FLAG
152200         MOVE ZERO TO RT-RECV-TURNOVER
152300     ELSE
152400         COMPUTE RT-RECV-TURNOVER ROUNDED =
152500             WS-YR-TOTAL-REVENUE(WS-STMT-IDX) / WS-AVG-RECEIVABLES
152600     END-IF.
152700
152800     * DSO = 365 / RECEIVABLES TURNOVER.
152900     MOVE 'Y' TO RT-DSO-FLAG.
153000     IF WS-YR-TOTAL-REVENUE(WS-STMT-IDX) = ZERO
153100         MOVE 'N' TO RT-DSO-FLAG
153200         MOVE ZERO TO RT-DAYS-SALES-OUT
153300     ELSE
153400         COMPUTE RT-DAYS-SALES-OUT ROUNDED =
153500             WS-YR-RECEIVABLES(WS-STMT-IDX) /
153600             WS-YR-TOTAL-REVENUE(WS-STMT-IDX) * 365
153700     END-IF.
153800
153900* EXIT.
154000 7000-EXIT.
154100         EXIT.
154200
154300
154400*---------------------------------------------------------------
154500* VALUATION RATIOS NEED THAT YEAR'S CLOSING PRICE (SET BY
154600* 2420-FIND-PRICE) AND REUSE THE EPS ALREADY COMPUTED BY
154700* 4000-CALC-PROFITABILITY -- NO SENSE COMPUTING IT TWICE.
154800*---------------------------------------------------------------
154900* P/E AND P/B NEED THAT YEAR'S CLOSING PRICE (WS-PRICE-VALUE,
155000* SET BY 2420-FIND-PRICE) SO BOTH GO N/A WHEN NO PRICE WAS ON
155100* FILE FOR THE YEAR.  P/E ALSO PIGGYBACKS ON THE EPS FLAG AND
155200* VALUE ALREADY COMPUTED BY 4000-CALC-PROFITABILITY -- NO SENSE
155300* COMPUTING EARNINGS PER SHARE TWICE IN THE SAME PASS.
155400*    P/E       = CLOSE PRICE / EPS
155500*    BOOK VAL  = STKHLDR EQUITY / SHARES OUTSTANDING (WORK FIELD
155600*                ONLY, NOT WRITTEN TO THE RATIO FILE)
155700*    P/B       = CLOSE PRICE / BOOK VALUE PER SHARE
155800*    MARKET CAP = CLOSE PRICE * SHARES OUTSTANDING (WORK FIELD --
155900*                ALSO FEEDS THE MARKET-PERFORMANCE MARKET CAP
156000*                FIGURE IN 8500 BELOW, COMPUTED ONCE, MOVED TWICE)
156100*    EV/EBITDA = (MARKET CAP + TOTAL DEBT - CASH) / EBITDA
156200 8000-CALC-VALUATION.
156300
156400     * P/E = CLOSE PRICE / EPS.
156500     MOVE 'Y' TO RT-PE-FLAG.
156600     IF PRICE-NOT-FOUND OR EPS-NOT-APPLICABLE OR RT-EPS = ZERO
156700         MOVE 'N' TO RT-PE-FLAG
156800         MOVE ZERO TO RT-PE-RATIO
156900     ELSE
157000         COMPUTE RT-PE-RATIO ROUNDED = WS-PRICE-VALUE / RT-EPS
157100     END-IF.
157200
157300     * P/B = CLOSE PRICE / BOOK VALUE PER SHARE.
157400     MOVE 'Y' TO RT-PB-FLAG.
157500     IF WS-YR-SHARES-OUT(WS-STMT-IDX) = ZERO
157600         MOVE 'N' TO RT-PB-FLAG
157700         MOVE ZERO TO WS-BOOK-VAL-PER-SHARE
157800     ELSE
157900         COMPUTE WS-BOOK-VAL-PER-SHARE ROUNDED =
158000             WS-YR-STOCKHOLDER-EQ(WS-STMT-IDX) /
158100             WS-YR-SHARES-OUT(WS-STMT-IDX)
158200     END-IF.
158300     IF PRICE-NOT-FOUND OR WS-BOOK-VAL-PER-SHARE = ZERO
158400         MOVE 'N' TO RT-PB-FLAG
158500         MOVE ZERO TO RT-PB-RATIO
158600     ELSE
158700         COMPUTE RT-PB-RATIO ROUNDED =
158800             WS-PRICE-VALUE / WS-BOOK-VAL-PER-SHARE
158900     END-IF.
159000
159100* MARKET CAP IS AN INTERMEDIATE HERE (EV NEEDS IT) BUT ALSO
159200* FEEDS THE MARKET-PERFORMANCE MARKET CAP FIGURE IN 8500 --
159300* COMPUTED ONCE, MOVED TWICE.
159400     MOVE ZERO TO WS-MARKET-CAP-CALC.
159500     IF PRICE-WAS-FOUND
159600         IF WS-YR-SHARES-OUT(WS-STMT-IDX) NOT = ZERO
159700             COMPUTE WS-MARKET-CAP-CALC =
159800                 WS-PRICE-VALUE * WS-YR-SHARES-OUT(WS-STMT-IDX)
159900         END-IF
160000     END-IF.
160100
160200     * EV/EBITDA = (MKT CAP + DEBT - CASH) / EBITDA.
160300     MOVE 'Y' TO RT-EV-FLAG.
160400     IF PRICE-NOT-FOUND OR WS-YR-EBITDA(WS-STMT-IDX) = ZERO
160500         MOVE 'N' TO RT-EV-FLAG
160600         MOVE ZERO TO RT-EV-EBITDA
160700     ELSE
160800         COMPUTE WS-ENTERPRISE-VALUE =
160900             WS-MARKET-CAP-CALC + WS-YR-TOTAL-DEBT(WS-STMT-IDX) -
161000             WS-YR-CASH-EQUIV(WS-STMT-IDX)
161100         COMPUTE RT-EV-EBITDA ROUNDED =
161200             WS-ENTERPRISE-VALUE / WS-YR-EBITDA(WS-STMT-IDX)
161300     END-IF.
161400
161500 8000-EXIT.
161600         EXIT.
161700
161800
161900* DIVIDEND YIELD AND MARKET CAP.  BOTH DEPEND ON THAT YEAR'S
162000* CLOSING PRICE SO BOTH GO N/A WHEN 2420-FIND-PRICE COULD NOT
162100* MATCH A PRICE ROW FOR THE YEAR.  MARKET CAP ALSO NEEDS SHARES
162200* OUTSTANDING, WHICH IS WHY IT CARRIES A SECOND N/A TEST OF ITS
162300* OWN ON TOP OF THE PRICE TEST.
162400*    DIVIDEND YIELD = ANNUAL DIVIDEND / CLOSE PRICE * 100
162500*    MARKET CAP     = REUSES WS-MARKET-CAP-CALC FROM 8000 ABOVE
162600 8500-CALC-MARKET-PERF.
162700
162800     * DIVIDEND YIELD = ANNUAL DIVIDEND / CLOSE PRICE * 100.
162900     MOVE 'Y' TO RT-DY-FLAG.
163000     IF PRICE-NOT-FOUND
163100         MOVE 'N' TO RT-DY-FLAG
163200         MOVE ZERO TO RT-DIVIDEND-YIELD
163300     ELSE
163400         COMPUTE RT-DIVIDEND-YIELD ROUNDED =
163500             WS-ANNUAL-DIVIDEND / WS-PRICE-VALUE * 100
163600     END-IF.
163700
163800     * MARKET CAP = CLOSE PRICE * SHARES OUTSTANDING.
163900     MOVE 'Y' TO RT-MC-FLAG.
164000     IF PRICE-NOT-FOUND
164100         MOVE 'N' TO RT-MC-FLAG
164200     END-IF.
164300     IF WS-YR-SHARES-OUT(WS-STMT-IDX) = ZERO
164400         MOVE 'N' TO RT-MC-FLAG
164500     END-IF.
164600     IF MC-NOT-APPLICABLE
164700         MOVE ZERO TO RT-MARKET-CAP
164800     ELSE
164900         MOVE WS-MARKET-CAP-CALC TO RT-MARKET-CAP
165000     END-IF.
165100
165200 8500-EXIT.
165300         EXIT.
165400
165500
165600* OVERWRITTEN EVERY YEAR THE LOOP RUNS -- SINCE THE STATEMENT
165700* TABLE IS IN ASCENDING FISCAL YEAR ORDER, WHAT IS LEFT IN
165800* WS-KEY-METRICS WHEN 2400-PROCESS-YEARS FINISHES IS THE LATEST
165900* YEAR'S FIGURES, WITH NO SEPARATE INDEX NEEDED TO FIND THEM.
166000* ONLY THE SIX FAMILIES ADDED BY AR-3888 ARE HELD HERE --
166100* PROFITABILITY, LIQUIDITY AND SOLVENCY ALREADY HAVE A FULL
166200* YEAR-BY-YEAR DETAIL LINE, SO THEY WERE LEFT OFF THIS BLOCK.
166300 2440-SAVE-KEY-METRICS.
166400
166500* OVERWRITTEN EVERY YEAR -- SINCE THE STATEMENT TABLE IS IN
166600* ASCENDING FISCAL YEAR ORDER, WHAT IS LEFT WHEN THE LOOP
166700* ENDS IS THE LATEST YEAR'S FIGURES, WITH NO SEPARATE INDEX.
166800     * LATEST-YEAR EPS.
166900     MOVE RT-EPS-FLAG          TO WS-KEY-EPS-FLAG.
167000     MOVE RT-EPS               TO WS-KEY-EPS.
167100     * LATEST-YEAR CASH RATIO.
167200     MOVE RT-CSH-FLAG          TO WS-KEY-CSH-FLAG.
167300     MOVE RT-CASH-RATIO        TO WS-KEY-CSH.
167400     * LATEST-YEAR DEBT/ASSET.
167500     MOVE RT-DTA-FLAG          TO WS-KEY-DTA-FLAG.
167600     MOVE RT-DEBT-TO-ASSET     TO WS-KEY-DTA.
167700     * LATEST-YEAR DAYS SALES OUTSTANDING.
167800     MOVE RT-DSO-FLAG          TO WS-KEY-DSO-FLAG.
167900     MOVE RT-DAYS-SALES-OUT    TO WS-KEY-DSO.
168000     * LATEST-YEAR EV/EBITDA.
168100     MOVE RT-EV-FLAG           TO WS-KEY-EV-FLAG.
168200     MOVE RT-EV-EBITDA         TO WS-KEY-EV.
168300     * LATEST-YEAR MARKET CAPITALIZATION.
168400     MOVE RT-MC-FLAG           TO WS-KEY-MC-FLAG.
168500     MOVE RT-MARKET-CAP        TO WS-KEY-MC.
168600
168700
168800* ONE RATIO-FILE ROW PER FISCAL YEAR ON FILE FOR THE TICKER.
168900* EVERY RATIO FAMILY FOR THAT YEAR HAS ALREADY BEEN COMPUTED
169000* INTO RT-RATIO-REC DIRECTLY BY THE SIX CALCULATOR PARAGRAPHS --
169100* THIS PARAGRAPH ONLY HAS TO STAMP THE KEY FIELDS AND WRITE.
169200* WRITTEN UNCONDITIONALLY FOR EVERY YEAR IN THE STATEMENT
169300* TABLE -- THE RATIO FILE IS THE SYSTEM OF RECORD FOR
169400* DOWNSTREAM SCREENING, NOT JUST A REPORT FEED.
169500 2450-WRITE-RATIO-REC.
169600
169700     MOVE WS-H-TICKER              TO RT-TICKER.
169800     MOVE WS-YR-YEAR(WS-STMT-IDX)  TO RT-YEAR.
169900     WRITE RT-RATIO-REC.
170000     ADD 1 TO WS-GT-RATIO-CTR.
170100
170200
170300* COPIES THE 10 RATIO FAMILIES THAT APPEAR ON THE PRINTED DETAIL
170400* LINES OUT OF RT-RATIO-REC AND INTO THE PRINT TABLE, KEYED BY
170500* THE SAME WS-STMT-IDX SUBSCRIPT SO THE PRINT TABLE ENDS UP IN
170600* THE SAME YEAR ORDER AS THE STATEMENT TABLE.  THE OTHER 11
170700* FAMILIES (EFFICIENCY, VALUATION, MARKET PERFORMANCE) NEVER
170800* APPEAR ON THE DETAIL LINES -- ONLY IN THE RATIO FILE AND, FOR
170900* THE LATEST YEAR, THE KEY METRICS BLOCK.
171000* ONLY THE TEN RATIOS THAT PRINT ON THE DETAIL LINES ARE
171100* COPIED HERE.  ADDING AN ELEVENTH PRINTED RATIO MEANS
171200* WIDENING WS-PRINT-ROW, THE DETAIL LINE RECORD, AND THIS
171300* PARAGRAPH TOGETHER -- THE THREE ALWAYS CHANGE AS A SET.
171400 2460-SAVE-PRINT-ROW.
171500
171600     MOVE WS-YR-YEAR(WS-STMT-IDX)  TO WS-PRT-YEAR(WS-STMT-IDX).
171700     * NET PROFIT MARGIN COLUMN.
171800     MOVE RT-NPM-FLAG
171900         TO WS-PRT-NPM-FLAG(WS-STMT-IDX).
172000     MOVE RT-NET-PROFIT-MARGIN     TO WS-PRT-NPM(WS-STMT-IDX).
172100     * OPERATING MARGIN COLUMN.
172200     MOVE RT-OPM-FLAG
172300         TO WS-PRT-OPM-FLAG(WS-STMT-IDX).
172400     MOVE RT-OPER-PROFIT-MARGIN    TO WS-PRT-OPM(WS-STMT-IDX).
172500     * RETURN ON EQUITY COLUMN.
172600     MOVE RT-ROE-FLAG
172700         TO WS-PRT-ROE-FLAG(WS-STMT-IDX).
172800     MOVE RT-RETURN-ON-EQUITY      TO WS-PRT-ROE(WS-STMT-IDX).
172900     * RETURN ON ASSETS COLUMN.
173000     MOVE RT-ROA-FLAG
173100         TO WS-PRT-ROA-FLAG(WS-STMT-IDX).
173200     MOVE RT-RETURN-ON-ASSETS      TO WS-PRT-ROA(WS-STMT-IDX).
173300     * RETURN ON CAP EMPLOYED COLUMN.
173400     MOVE RT-ROCE-FLAG
173500         TO WS-PRT-ROCE-FLAG(WS-STMT-IDX).
173600     MOVE RT-ROCE                  TO WS-PRT-ROCE(WS-STMT-IDX).
173700     * EARNINGS PER SHARE COLUMN.
173800     MOVE RT-EPS-FLAG
173900         TO WS-PRT-EPS-FLAG(WS-STMT-IDX).
174000     MOVE RT-EPS                   TO WS-PRT-EPS(WS-STMT-IDX).
174100     * CURRENT RATIO COLUMN.
174200     MOVE RT-CUR-FLAG
174300         TO WS-PRT-CUR-FLAG(WS-STMT-IDX).
174400     MOVE RT-CURRENT-RATIO         TO WS-PRT-CUR(WS-STMT-IDX).
174500     * QUICK RATIO COLUMN.
174600     MOVE RT-QCK-FLAG
174700         TO WS-PRT-QCK-FLAG(WS-STMT-IDX).
174800     MOVE RT-QUICK-RATIO           TO WS-PRT-QCK(WS-STMT-IDX).
174900     * DEBT TO EQUITY COLUMN.
175000     MOVE RT-DTE-FLAG
175100         TO WS-PRT-DTE-FLAG(WS-STMT-IDX).
175200     MOVE RT-DEBT-TO-EQUITY        TO WS-PRT-DTE(WS-STMT-IDX).
175300     * INTEREST COVERAGE COLUMN.
175400     MOVE RT-ICR-FLAG
175500         TO WS-PRT-ICR-FLAG(WS-STMT-IDX).
175600     MOVE RT-INT-COVERAGE          TO WS-PRT-ICR(WS-STMT-IDX).
175700
175800
175900*---------------------------------------------------------------
176000* COMPANY REPORT SECTION -- HEADING ALREADY PRINTED BY 2130
176100* WHEN THE FIRST YEAR WAS LOADED; THIS PRINTS THE TWO COLUMN
176200* HEADINGS, ONE DETAIL LINE-PAIR PER FISCAL YEAR, THE KEY
176300* METRICS BLOCK AND THE COMPANY TOTAL LINE.
176400*---------------------------------------------------------------
176500* COMPANY HEADING WAS ALREADY PRINTED BY 2130 WHEN THE FIRST
176600* STATEMENT YEAR WAS LOADED; THIS PARAGRAPH PRINTS THE TWO
176700* COLUMN HEADING LINES, ONE DETAIL LINE-PAIR PER FISCAL YEAR,
176800* THE KEY METRICS BLOCK, AND THE COMPANY TOTAL LINE, IN THAT
176900* ORDER, FOR EVERY TICKER THAT HAD USABLE STATEMENT DATA.
177000* SKIPPED ENTIRELY FOR A TICKER WITH NO STATEMENT DATA --
177100* SEE THE ELSE BRANCH IN 2000-MAINLINE ABOVE.
177200 2500-PRINT-COMPANY-REPORT.
177300
177400     PERFORM 2130-PRINT-CO-HEADING.
177500     WRITE PRTLINE FROM WS-DETAIL-HDG-1
177600         AFTER ADVANCING 2 LINES
177700         AT EOP
177800             PERFORM 9900-HEADING.
177900     WRITE PRTLINE FROM WS-DETAIL-HDG-2
178000         AFTER ADVANCING 1 LINE
178100         AT EOP
178200             PERFORM 9900-HEADING.
178300     MOVE ZERO TO WS-PRT-IDX.
178400     PERFORM 2510-PRINT-DETAIL-LINES
178500         VARYING WS-PRT-IDX FROM 1 BY 1
178600         UNTIL WS-PRT-IDX > WS-YEAR-CTR.
178700     PERFORM 2600-PRINT-KEY-METRICS.
178800     PERFORM 2700-PRINT-COMPANY-TOTAL.
178900
179000
179100* ONE YEAR-PAIR OF DETAIL LINES.  LINE 1 CARRIES THE FIVE
179200* PROFITABILITY-FAMILY COLUMNS PLUS EPS; LINE 2 CARRIES THE FOUR
179300* LIQUIDITY/SOLVENCY COLUMNS THAT WOULD NOT FIT ACROSS A SINGLE
179400* 132-BYTE PRINT LINE.  EVERY COLUMN CHECKS ITS OWN APPLICABILITY
179500* FLAG AND SUBSTITUTES THE LITERAL 'N/A' WHEN THE RATIO COULD
179600* NOT BE COMPUTED, RATHER THAN PRINTING A MISLEADING ZERO.
179700* RUNS ONCE PER FISCAL YEAR, OLDEST YEAR FIRST, SAME ORDER
179800* AS THE UNDERLYING STATEMENT FILE ARRIVED IN.
179900 2510-PRINT-DETAIL-LINES.
180000
180100     MOVE WS-PRT-YEAR(WS-PRT-IDX) TO O-D1-YEAR.
180200     * NPM COLUMN, ELSE PRINT N/A.
180300     IF PRT-NPM-PRESENT(WS-PRT-IDX)
180400         MOVE WS-PRT-NPM(WS-PRT-IDX) TO WS-EDIT-V1
180500         MOVE WS-EDIT-V1 TO O-D1-NPM
180600     ELSE
180700         MOVE '      N/A' TO O-D1-NPM
180800     END-IF.
180900     * OPM COLUMN, ELSE PRINT N/A.
181000     IF PRT-OPM-PRESENT(WS-PRT-IDX)
181100         MOVE WS-PRT-OPM(WS-PRT-IDX) TO WS-EDIT-V1
181200         MOVE WS-EDIT-V1 TO O-D1-OPM
181300     ELSE
181400         MOVE '      N/A' TO O-D1-OPM
181500     END-IF.
181600     * ROE COLUMN, ELSE PRINT N/A.
181700     IF PRT-ROE-PRESENT(WS-PRT-IDX)
181800         MOVE WS-PRT-ROE(WS-PRT-IDX) TO WS-EDIT-V1
181900         MOVE WS-EDIT-V1 TO O-D1-ROE
182000     ELSE
182100         MOVE '      N/A' TO O-D1-ROE
182200     END-IF.
182300     * ROA COLUMN, ELSE PRINT N/A.
182400     IF PRT-ROA-PRESENT(WS-PRT-IDX)
182500         MOVE WS-PRT-ROA(WS-PRT-IDX) TO WS-EDIT-V1
182600         MOVE WS-EDIT-V1 TO O-D1-ROA
182700     ELSE
182800         MOVE '      N/A' TO O-D1-ROA
182900     END-IF.
183000     * ROCE COLUMN, ELSE PRINT N/A.
183100     IF PRT-ROCE-PRESENT(WS-PRT-IDX)
183200         MOVE WS-PRT-ROCE(WS-PRT-IDX) TO WS-EDIT-V1
183300         MOVE WS-EDIT-V1 TO O-D1-ROCE
183400     ELSE
183500         MOVE '      N/A' TO O-D1-ROCE
183600     END-IF.
183700     * EPS COLUMN, ELSE PRINT N/A.
183800     IF PRT-EPS-PRESENT(WS-PRT-IDX)
183900         MOVE WS-PRT-EPS(WS-PRT-IDX) TO WS-EDIT-EPS
184000         MOVE WS-EDIT-EPS TO O-D1-EPS
184100     ELSE
184200         MOVE '        N/A' TO O-D1-EPS
184300     END-IF.
184400     WRITE PRTLINE FROM WS-DETAIL-LINE-1
184500         AFTER ADVANCING 1 LINE
184600         AT EOP
184700             PERFORM 9900-HEADING.
184800
184900     MOVE WS-PRT-YEAR(WS-PRT-IDX) TO O-D2-YEAR.
185000     * CURRENT RATIO COLUMN, ELSE PRINT N/A.
185100     IF PRT-CUR-PRESENT(WS-PRT-IDX)
185200         MOVE WS-PRT-CUR(WS-PRT-IDX) TO WS-EDIT-V1
185300         MOVE WS-EDIT-V1 TO O-D2-CUR
185400     ELSE
185500         MOVE '      N/A' TO O-D2-CUR
185600     END-IF.
185700     * QUICK RATIO COLUMN, ELSE PRINT N/A.
185800     IF PRT-QCK-PRESENT(WS-PRT-IDX)
185900         MOVE WS-PRT-QCK(WS-PRT-IDX) TO WS-EDIT-V1
186000         MOVE WS-EDIT-V1 TO O-D2-QCK
186100     ELSE
186200         MOVE '      N/A' TO O-D2-QCK
186300     END-IF.
186400     * DEBT/EQUITY COLUMN, ELSE PRINT N/A.
186500     IF PRT-DTE-PRESENT(WS-PRT-IDX)
186600         MOVE WS-PRT-DTE(WS-PRT-IDX) TO WS-EDIT-V1
186700         MOVE WS-EDIT-V1 TO O-D2-DTE
186800     ELSE
186900         MOVE '      N/A' TO O-D2-DTE
187000     END-IF.
187100     * INTEREST COVERAGE COLUMN, ELSE PRINT N/A.
187200     IF PRT-ICR-PRESENT(WS-PRT-IDX)
187300         MOVE WS-PRT-ICR(WS-PRT-IDX) TO WS-EDIT-V1
187400         MOVE WS-EDIT-V1 TO O-D2-ICR
187500     ELSE
187600         MOVE '      N/A' TO O-D2-ICR
187700     END-IF.
187800     WRITE PRTLINE FROM WS-DETAIL-LINE-2
187900         AFTER ADVANCING 1 LINE
188000         AT EOP
188100             PERFORM 9900-HEADING.
188200
188300
188400* SIX FIGURES FROM THE MOST RECENT FISCAL YEAR ONLY, ADDED PER
188500* AR-3888 SO AN ANALYST SCANNING THE REPORT DOES NOT HAVE TO
188600* HUNT BACK THROUGH THE DETAIL LINES FOR THE CURRENT-YEAR
188700* SNAPSHOT.  SAME N/A SUBSTITUTION PATTERN AS 2510 ABOVE.
188800* ALWAYS THE LATEST YEAR REGARDLESS OF HOW MANY YEARS ARE
188900* ON FILE -- EVEN A TICKER WITH ONLY ONE STATEMENT YEAR
189000* GETS A KEY METRICS BLOCK, IDENTICAL TO ITS ONLY DETAIL ROW.
189100 2600-PRINT-KEY-METRICS.
189200
189300     * KEY METRICS -- EPS, ELSE PRINT N/A.
189400     IF KEY-EPS-PRESENT
189500         MOVE WS-KEY-EPS TO WS-EDIT-EPS
189600         MOVE WS-EDIT-EPS TO O-KEY-EPS
189700     ELSE
189800         MOVE '        N/A' TO O-KEY-EPS
189900     END-IF.
190000     * KEY METRICS -- CASH RATIO, ELSE PRINT N/A.
190100     IF KEY-CSH-PRESENT
190200         MOVE WS-KEY-CSH TO WS-EDIT-V1
190300         MOVE WS-EDIT-V1 TO O-KEY-CSH
190400     ELSE
190500         MOVE '      N/A' TO O-KEY-CSH
190600     END-IF.
190700     * KEY METRICS -- DEBT/ASSET, ELSE PRINT N/A.
190800     IF KEY-DTA-PRESENT
190900         MOVE WS-KEY-DTA TO WS-EDIT-V2
191000         MOVE WS-EDIT-V2 TO O-KEY-DTA
191100     ELSE
191200         MOVE '      N/A' TO O-KEY-DTA
191300     END-IF.
191400     WRITE PRTLINE FROM WS-KEY-METRICS-HDG
191500         AFTER ADVANCING 2 LINES
191600         AT EOP
191700             PERFORM 9900-HEADING.
191800     WRITE PRTLINE FROM WS-KEY-METRICS-LINE-1
191900         AFTER ADVANCING 1 LINE
192000         AT EOP
192100             PERFORM 9900-HEADING.
192200
192300     * KEY METRICS -- DAYS SALES OUTSTANDING, ELSE N/A.
192400     IF KEY-DSO-PRESENT
192500         MOVE WS-KEY-DSO TO WS-EDIT-V1
192600         MOVE WS-EDIT-V1 TO O-KEY-DSO
192700     ELSE
192800         MOVE '      N/A' TO O-KEY-DSO
192900     END-IF.
193000     * KEY METRICS -- EV/EBITDA, ELSE PRINT N/A.
193100     IF KEY-EV-PRESENT
193200         MOVE WS-KEY-EV TO WS-EDIT-EPS
193300         MOVE WS-EDIT-EPS TO O-KEY-EV
193400     ELSE
193500         MOVE '        N/A' TO O-KEY-EV
193600     END-IF.
193700     * KEY METRICS -- MARKET CAP, ELSE PRINT N/A.
193800     IF KEY-MC-PRESENT
193900         MOVE WS-KEY-MC TO WS-EDIT-MC
194000         MOVE WS-EDIT-MC TO O-KEY-MC
194100     ELSE
194200         MOVE '                 N/A' TO O-KEY-MC
194300     END-IF.
194400     WRITE PRTLINE FROM WS-KEY-METRICS-LINE-2
194500         AFTER ADVANCING 1 LINE
194600         AT EOP
194700             PERFORM 9900-HEADING.
194800
194900
195000* CLOSES OUT ONE COMPANY'S SECTION OF THE REPORT WITH A COUNT
195100* OF HOW MANY FISCAL YEARS WERE ANALYZED, AND BUMPS THE
195200* COMPANIES-PROCESSED GRAND TOTAL (KEPT SEPARATE FROM THE
195300* COMPANIES-SKIPPED COUNTER SO THE TWO RECONCILE AGAINST THE
195400* MASTER FILE ROW COUNT AT THE END OF THE RUN).
195500* THE LAST THING PRINTED FOR A COMPANY BEFORE THE NEXT
195600* COMPANY HEADING OR THE END-OF-RUN GRAND TOTALS.
195700 2700-PRINT-COMPANY-TOTAL.
195800
195900     MOVE WS-YEAR-CTR TO O-CO-YEAR-CTR.
196000     WRITE PRTLINE FROM WS-COMPANY-TOTAL-LINE
196100         AFTER ADVANCING 2 LINES
196200         AT EOP
196300             PERFORM 9900-HEADING.
196400     ADD 1 TO WS-GT-COMPANY-CTR.
196500
196600
196700* END OF RUN.  PRINTS THE GRAND TOTALS PAGE THEN CLOSES ALL SIX
196800* FILES IN THE SAME ORDER THEY WERE OPENED IN 1000-INIT.
196900* FILES ARE CLOSED IN OPEN ORDER, NOT REVERSE ORDER -- THE
197000* SHOP'S HOUSE STYLE, NOT A FUNCTIONAL REQUIREMENT.
197100 3000-CLOSING.
197200
197300     PERFORM 3100-PRINT-GRAND-TOTALS.
197400     CLOSE COMPANY-MASTER.
197500     CLOSE FINSTMT-FILE.
197600     CLOSE PRICE-FILE.
197700     CLOSE DIVIDEND-FILE.
197800     CLOSE RATIO-FILE.
197900     CLOSE REPORT-FILE.
198000
198100
198200* THREE COUNTERS ONLY -- COMPANIES PROCESSED, COMPANIES SKIPPED
198300* FOR LACK OF STATEMENT DATA, AND TOTAL RATIO RECORDS WRITTEN.
198400* ADDED PER AR-4055 AFTER AN AUDIT REQUEST TO RECONCILE THE
198500* REPORT AGAINST THE COMPANY MASTER ROW COUNT WITHOUT HAVING TO
198600* COUNT PAGES BY HAND.
198700* NO PAGE-BREAK CHECK ON THESE FOUR WRITES -- THE GRAND
198800* TOTALS PAGE IS ALWAYS SHORT ENOUGH TO FIT WHAT IS LEFT ON
198900* THE CURRENT PAGE, EVEN AT THE VERY BOTTOM OF THE FORM.
199000 3100-PRINT-GRAND-TOTALS.
199100
199200     MOVE WS-GT-COMPANY-CTR TO O-GT-COMPANY-CTR.
199300     MOVE WS-GT-SKIP-CTR    TO O-GT-SKIP-CTR.
199400     MOVE WS-GT-RATIO-CTR   TO O-GT-RATIO-CTR.
199500     WRITE PRTLINE FROM WS-GT-TITLE-LINE
199600         AFTER ADVANCING 3 LINES.
199700     WRITE PRTLINE FROM WS-GT-LINE-1
199800         AFTER ADVANCING 2 LINES.
199900     WRITE PRTLINE FROM WS-GT-LINE-2
200000         AFTER ADVANCING 1 LINE.
200100     WRITE PRTLINE FROM WS-GT-LINE-3
200200         AFTER ADVANCING 1 LINE.
200300
200400
200500*---------------------------------------------------------------
200600* INPUT ROUTINES.
200700*---------------------------------------------------------------
200800* DRIVING FILE READ.  END OF FILE HERE ENDS THE ENTIRE RUN, SO
200900* THE SWITCH IT SETS IS THE ONE TESTED BY THE MAINLINE
201000* PERFORM ... UNTIL IN PARAGRAPH 0000 ABOVE.
201100* NO FILE-STATUS CHECK BEYOND AT END -- A GENUINE I/O ERROR
201200* ON THIS FILE IS RARE ENOUGH THAT THE SHOP HAS NEVER ADDED
201300* ONE, THOUGH WS-CM-STATUS IS AVAILABLE IF THAT CHANGES.
201400 9100-READ-COMPANY.
201500
201600     READ COMPANY-MASTER
201700         AT END
201800             SET NO-MORE-RECORDS TO TRUE.
201900
202000
202100* DETAIL FILE READ.  END OF FILE SETS ITS OWN SWITCH RATHER THAN
202200* THE MASTER MORE-RECS SWITCH -- RUNNING OUT OF STATEMENT ROWS
202300* DOES NOT END THE JOB, IT JUST MEANS NO MORE TICKERS WILL MATCH
202400* GOING FORWARD, WHICH 2120-YEAR-LOAD-LOOP HANDLES ON ITS OWN.
202500* FS-AT-END DOES NOT STOP THE RUN -- ONLY 9100-READ-COMPANY
202600* RUNNING OUT DOES THAT.  RUNNING OUT OF STATEMENT ROWS
202700* BEFORE THE MASTER FILE ENDS SIMPLY MEANS EVERY TICKER
202800* AFTER THIS POINT GETS THE NO-DATA TREATMENT.
202900 9200-READ-STATEMENT.
203000
203100     READ FINSTMT-FILE
203200         AT END
203300             SET FS-AT-END TO TRUE.
203400
203500
203600* SAME PATTERN AS 9200 ABOVE, FOR THE PRICE FILE.
203700* SAME END-OF-FILE SHAPE AS 9200-READ-STATEMENT ABOVE.
203800 9300-READ-PRICE.
203900
204000     READ PRICE-FILE
204100         AT END
204200             SET PR-AT-END TO TRUE.
204300
204400
204500* SAME PATTERN AS 9200 ABOVE, FOR THE DIVIDEND FILE.
204600* SAME END-OF-FILE SHAPE AS 9200-READ-STATEMENT ABOVE.
204700 9400-READ-DIVIDEND.
204800
204900     READ DIVIDEND-FILE
205000         AT END
205100             SET DV-AT-END TO TRUE.
205200
205300
205400* PAGE HEADING, CALLED ON THE FIRST PAGE AND AGAIN EVERY TIME A
205500* WRITE ... AT EOP FIRES.  C-PCTR IS BUMPED HERE SO THE PAGE
205600* NUMBER ON THE HEADING ALWAYS MATCHES HOW MANY TIMES THIS
205700* PARAGRAPH HAS ACTUALLY RUN, NOT HOW MANY WRITES WERE ISSUED.
205800* TRIGGERED AUTOMATICALLY BY THE LINAGE CLAUSE'S FOOTING
205900* VALUE ON THE REPORT-FILE FD -- NO EXPLICIT LINE-COUNT
206000* CHECK IS CODED ANYWHERE IN THIS PROGRAM.
206100 9900-HEADING.
206200
206300     ADD 1 TO C-PCTR.
206400     MOVE C-PCTR         TO O-PCTR.
206500     MOVE WS-RUN-DATE-EDIT TO O-RUN-DATE.
206600     WRITE PRTLINE FROM WS-PAGE-HEADING-LINE
206700         AFTER ADVANCING PAGE.
206800* ---------------------------------------------------------------
206900* APPENDIX A -- RATIO FILE (RT-RATIO-REC) FIELD ORDER.  215 BYTES
207000* TOTAL, TICKER AND YEAR FOLLOWED BY 21 FLAG/VALUE PAIRS IN THE
207100* SAME ORDER THE SIX CALCULATOR PARAGRAPHS COMPUTE THEM, THEN A
207200* 17-BYTE FILLER RESERVED FOR THE NEXT RATIO FAMILY THIS SHOP
207300* ADDS (SEE AR-4210 IN THE CHANGE LOG FOR THE LAST TIME THAT
207400* HAPPENED).  ANALYSTS PULLING THIS FILE WITH A UTILITY REPORT
207500* WRITER SHOULD COPY THIS LIST RATHER THAN GUESS AT OFFSETS.
207600* 
207700*   RT-TICKER              10 CHARS
207800*   RT-YEAR                 4 DIGITS
207900*   (FLAG, VALUE) X 21     ONE BYTE FLAG, THEN THE VALUE --
208000*                          SEE THE GLOSSARY ABOVE FOR WHAT EACH
208100*                          OF THE 21 TWO-OR-THREE LETTER TAGS
208200*                          STANDS FOR.  FLAG IS 'Y' OR 'N'; A
208300*                          VALUE BEHIND AN 'N' FLAG IS ALWAYS
208400*                          ZERO, NEVER LEFT UNINITIALIZED.
208500*   FILLER                 17 CHARS, RESERVED
208600* ---------------------------------------------------------------
208700* APPENDIX B -- STATEMENT FILE (FS-STMT-REC) FIELD ORDER.  210
208800* BYTES, ALL SIGNED ZONED DECIMAL EXCEPT TICKER, YEAR AND SHARES
208900* OUTSTANDING (WHICH IS UNSIGNED -- A SHARE COUNT NEVER GOES
209000* NEGATIVE).  MIRRORED FIELD FOR FIELD BY WS-YEAR-TABLE IN
209100* WORKING-STORAGE, ONE ENTRY PER FISCAL YEAR HELD IN MEMORY.
209200* 
209300*   FS-TICKER, FS-YEAR, FS-TOTAL-REVENUE, FS-COST-OF-REVENUE,
209400*   FS-OPERATING-INCOME, FS-EBITDA, FS-INTEREST-EXPENSE,
209500*   FS-NET-INCOME, FS-TOTAL-ASSETS, FS-CURRENT-ASSETS,
209600*   FS-CURRENT-LIABS, FS-INVENTORY, FS-RECEIVABLES,
209700*   FS-CASH-EQUIV, FS-TOTAL-DEBT, FS-STOCKHOLDER-EQUITY,
209800*   FS-SHARES-OUTSTANDING, FILLER.
209900* ---------------------------------------------------------------
210000* APPENDIX C -- ONE TICKER, START TO FINISH.  TRACED HERE AGAINST
210100* A HYPOTHETICAL TICKER 'ACME' WITH THREE STATEMENT YEARS ON
210200* FILE, TO SHOW HOW THE PARAGRAPHS ABOVE FIT TOGETHER.
210300* 
210400*   1. 9100-READ-COMPANY BRINGS IN THE ACME MASTER ROW.
210500*   2. 2100-LOAD-YEAR-TABLE READS FORWARD THROUGH FINSTMT-FILE
210600*      WHILE FS-TICKER = 'ACME', LOADING ALL THREE YEARS INTO
210700*      WS-YEAR-TABLE (SUBSCRIPTS 1, 2 AND 3, OLDEST FIRST).
210800*   3. 2200-LOAD-PRICE-TABLE AND 2300-LOAD-DIVIDEND-TABLE DO THE
210900*      SAME AGAINST THE PRICE AND DIVIDEND FILES.
211000*   4. 2400-PROCESS-YEARS RUNS 2410-YEAR-DETAIL THREE TIMES, ONCE
211100*      PER SUBSCRIPT.  EACH PASS LOOKS UP THAT YEAR'S PRICE AND
211200*      DIVIDEND, RUNS ALL SIX CALCULATOR PARAGRAPHS, WRITES ONE
211300*      RATIO RECORD, AND SAVES A PRINT-TABLE ROW.
211400*   5. AFTER THE THIRD PASS, WS-KEY-METRICS HOLDS YEAR 3'S
211500*      FIGURES ONLY -- YEARS 1 AND 2 WERE OVERWRITTEN ALONG THE
211600*      WAY, WHICH IS THE INTENDED BEHAVIOR (SEE 2440 ABOVE).
211700*   6. 2500-PRINT-COMPANY-REPORT PRINTS THE HEADING (ALREADY ON
211800*      THE PAGE FROM STEP 2), THREE DETAIL LINE-PAIRS, THE KEY
211900*      METRICS BLOCK FOR YEAR 3 ONLY, AND THE COMPANY TOTAL LINE
212000*      SHOWING '3' FISCAL YEARS ANALYZED.
212100*   7. 9100-READ-COMPANY RUNS AGAIN FOR THE NEXT TICKER, AND THE
212200*      WHOLE CYCLE REPEATS UNTIL THE MASTER FILE IS EXHAUSTED.
212300* ---------------------------------------------------------------
212400* ---------------------------------------------------------------
212500* APPENDIX D -- CHECKLIST FOR ADDING A NEW RATIO.  FOLLOWED FOR
212600* EVERY RATIO FAMILY ADDED SINCE AR-3301 AND KEPT HERE SO THE
212700* NEXT ONE DOES NOT MISS A STEP --
212800* 
212900*   1. WIDEN RT-RATIO-REC (FLAG BYTE PLUS VALUE) AND BUMP THE
213000*      RECORD CONTAINS CLAUSE ON THE RATIO-FILE FD TO MATCH.
213100*   2. ADD THE NEW 88-LEVELS RIGHT AFTER THE NEW FLAG BYTE,
213200*      NAMED XXX-APPLICABLE / XXX-NOT-APPLICABLE.
213300*   3. ADD THE FORMULA TO THE CALCULATOR PARAGRAPH FOR THE
213400*      RIGHT FAMILY, OR START A NEW FAMILY PARAGRAPH IF IT DOES
213500*      NOT FIT ANY OF THE SIX ALREADY THERE.
213600*   4. IF THE NEW RATIO PRINTS ON THE REPORT, WIDEN WS-PRINT-ROW
213700*      (OR WS-KEY-METRICS FOR A LATEST-YEAR-ONLY FIGURE), THE
213800*      DETAIL OR KEY METRICS PRINT LINE, AND 2460-SAVE-PRINT-ROW
213900*      (OR 2440-SAVE-KEY-METRICS) TOGETHER.
214000*   5. UPDATE THE RATIO FORMULA QUICK REFERENCE, THE GLOSSARY,
214100*      AND APPENDIX A ABOVE SO THEY STAY IN SYNC WITH THE CODE.
214200*   6. ADD A CHANGE-LOG ENTRY AT THE TOP OF THIS PROGRAM WITH
214300*      THE REQUEST NUMBER AND A ONE-LINE DESCRIPTION.
214400*   7. NOTIFY THE DOWNSTREAM SCREENING STEP (FRA020) OWNER --
214500*      THAT STEP'S RATIO FILE COPYBOOK MUST WIDEN IN LOCKSTEP.
214600* ---------------------------------------------------------------
214700* ---------------------------------------------------------------
214800* APPENDIX E -- QUESTIONS THE HELP DESK GETS ASKED ABOUT THIS
214900* REPORT MOST OFTEN, KEPT HERE SO THE ANSWER IS THE SAME NO
215000* MATTER WHO ON THE SHIFT PICKS UP THE CALL --
215100* 
215200*   Q. WHY DOES A COMPANY SHOW N/A FOR EVERY RATIO?
215300*   A. IT HAS NO STATEMENT ROWS ON FILE FOR THAT TICKER -- CHECK
215400*      THE COMPANIES-SKIPPED COUNT ON THE GRAND TOTALS PAGE.
215500* 
215600*   Q. WHY IS THE P/E RATIO BLANK BUT EPS LOOKS FINE?
215700*   A. NO MATCHING PRICE ROW FOR THAT YEAR -- P/E AND MARKET
215800*      CAP BOTH NEED THE CLOSING PRICE, EPS DOES NOT.
215900* 
216000*   Q. WHY DOES THE COMPANY TOTAL SAY FEWER YEARS THAN I KNOW
216100*      ARE ON THE STATEMENT FILE?
216200*   A. THE YEAR TABLE HOLDS AT MOST 5 YEARS (AR-3301) -- A
216300*      TICKER WITH MORE HISTORY THAN THAT ONLY SHOWS ITS FIRST
216400*      FIVE YEARS ON FILE, OLDEST FIRST.
216500* 
216600*   Q. WHY DID THE REPORT PAGE NUMBER RESTART PARTWAY THROUGH?
216700*   A. IT DID NOT -- CHECK FOR A SEPARATE JOB STEP OR RERUN ON
216800*      THE SAME REPORT DATASET; THIS STEP NEVER RESETS C-PCTR.
216900* ---------------------------------------------------------------
217000* APPENDIX F -- FILE STATUS / ABEND TROUBLESHOOTING, KEPT HERE
217100* SINCE OPERATIONS CALLS THE ON-CALL PROGRAMMER FOR THESE MORE
217200* OFTEN THAN FOR ANY OTHER PART OF THIS STEP --
217300* 
217400*   ON-35 (FILE NOT FOUND) ON ANY SELECT -- CHECK THE JCL DD FOR
217500*   THAT LOGICAL NAME FIRST; THIS STEP DOES NOT CREATE ANY OF ITS
217600*   INPUT FILES, ONLY THE PRINT REPORT.
217700* 
217800*   ON-04 (RECORD LENGTH MISMATCH) ON RATIO-FILE -- SOMEONE
217900*   WIDENED RT-RATIO-REC WITHOUT WIDENING THE DOWNSTREAM
218000*   READER'S COPY OF THE SAME LAYOUT.  SEE THE CHECKLIST IN
218100*   APPENDIX D ABOVE.
218200* 
218300*   WRONG COMPANY TOTAL COUNT AT END OF RUN -- COMPARE THE MASTER
218400*   ROWS READ COUNT AGAINST COMPANIES PROCESSED PLUS COMPANIES
218500*   SKIPPED; THE THREE MUST RECONCILE OR A MASTER ROW WAS
218600*   DOUBLE-COUNTED SOMEWHERE IN THE CONTROL LOOP.
218700* 
218800*   REPORT STOPS PARTWAY WITH NO ABEND -- CHECK THE OPERATOR
218900*   CONSOLE FOR AN OUT-OF-PAPER OR FORMS-ALIGNMENT HOLD ON THE
219000*   PRINT SPOOL; THIS STEP DOES NOT TRAP THAT CONDITION ITSELF.
219100* ---------------------------------------------------------------
219200* APPENDIX G -- TEST-RUN SIGN-OFF HISTORY.  KEPT FOR AUDIT SINCE
219300* THIS STEP FEEDS A REGULATORY SCREENING PROCESS DOWNSTREAM --
219400* 
219500*   AR-3301 INITIAL BUILD -- TESTED AGAINST A 40-TICKER SAMPLE
219600*   PULLED FROM THE PRIOR QUARTER'S MASTER FILE, HAND-CHECKED
219700*   RATIO BY RATIO AGAINST THE ANALYST DESK'S SPREADSHEET.
219800*   SIGNED OFF BY THE ANALYST DESK LEAD AND QA.
219900* 
220000*   AR-3872 EFFICIENCY FAMILY ADDED -- RETESTED THE SAME 40-TICKER
220100*   SAMPLE PLUS FIVE NEWLY LISTED TICKERS WITH ONLY ONE FISCAL
220200*   YEAR ON FILE, TO PROVE THE SINGLE-YEAR FALLBACK.
220300* 
220400*   AR-4266 DEBT/ASSET WIDENED -- RERAN THE FULL PRIOR-QUARTER
220500*   MASTER FILE, NOT JUST THE SAMPLE, SINCE A TRUNCATION BUG BY
220600*   DEFINITION ONLY SHOWS UP ON THE TICKERS IT HITS.
220700* 
220800*   AR-4401 GRAND TOTALS RECONCILED -- COMPARED COMPANIES-SKIPPED
220900*   PLUS COMPANIES-PROCESSED AGAINST AN INDEPENDENT COUNT OF THE
221000*   MASTER FILE FOR FOUR CONSECUTIVE QUARTER-END RUNS.
221100* ---------------------------------------------------------------
221200* APPENDIX H -- HOW THE GRAND TOTALS RECONCILE.  ADDED AFTER MORE
221300* THAN ONE YEAR-END AUDIT ASKED THE SAME QUESTION --
221400* 
221500*   COMPANIES-READ (INCREMENTED IN 9100-READ-COMPANY, ONCE PER
221600*   MASTER ROW INCLUDING THE ONE THAT TRIPS END OF FILE) MUST
221700*   ALWAYS EQUAL COMPANIES-PROCESSED PLUS COMPANIES-SKIPPED.
221800* 
221900*   COMPANIES-PROCESSED IS BUMPED IN 2400-PROCESS-YEARS, ONLY
222000*   WHEN 2100-LOAD-YEAR-TABLE FOUND AT LEAST ONE STATEMENT ROW.
222100* 
222200*   COMPANIES-SKIPPED IS BUMPED IN 2110-NO-DATA-LINE, THE ONE
222300*   PATH THROUGH 2100 THAT FINDS NO STATEMENT ROWS AT ALL.
222400* 
222500*   A MISMATCH BETWEEN THESE THREE MEANS A THIRD PATH THROUGH
222600*   2100-LOAD-YEAR-TABLE WAS ADDED WITHOUT BUMPING EITHER
222700*   COUNTER -- CHECK ANY RECENT CHANGE TO THAT PARAGRAPH FIRST.
222800* ---------------------------------------------------------------
222900* APPENDIX I -- WHAT THIS STEP DELIBERATELY DOES NOT DO.  SAVES
223000* A CALL TO THE ORIGINAL AUTHOR EVERY TIME SOMEONE GOES LOOKING
223100* FOR ONE OF THESE AND CANNOT FIND IT --
223200* 
223300*   NO PEER OR INDUSTRY COMPARISON -- EVERY RATIO IS COMPUTED
223400*   FROM THE TICKER'S OWN STATEMENT, PRICE AND DIVIDEND ROWS
223500*   ONLY.  RANKING ONE TICKER AGAINST ANOTHER IS A SEPARATE,
223600*   DOWNSTREAM SCREENING STEP (FRA020), NOT THIS ONE.
223700* 
223800*   NO CURRENCY CONVERSION -- ALL AMOUNTS ARE ASSUMED ALREADY
223900*   IN THE SAME REPORTING CURRENCY AS THEY ARRIVED ON THE
224000*   STATEMENT, PRICE AND DIVIDEND FILES.
224100* 
224200*   NO RESTATEMENT HANDLING -- IF A PRIOR YEAR'S STATEMENT ROW
224300*   IS LATER CORRECTED, THIS STEP HAS NO WAY TO KNOW; IT TRUSTS
224400*   WHATEVER IS ON THE STATEMENT FILE THE NIGHT IT RUNS.
224500* ---------------------------------------------------------------
224600* APPENDIX J -- WHY EVERY CALCULATOR PARAGRAPH TESTS ITS
224700* DENOMINATOR FOR ZERO BEFORE DIVIDING.  A DIVIDE BY A ZERO
224800* DENOMINATOR ON THIS COMPILER ABENDS THE WHOLE JOB STEP, WHICH
224900* WOULD LOSE EVERY TICKER STILL QUEUED BEHIND THE BAD ONE.
225000* SETTING THE FLAG BYTE TO 'N' (NOT-APPLICABLE) INSTEAD LETS
225100* THE REPORT PRINT 'N/A' FOR THAT ONE FIGURE AND KEEP GOING --
225200* SEE 2510-PRINT-DETAIL-LINES AND 2600-PRINT-KEY-METRICS FOR
225300* WHERE THE FLAG IS TESTED ON THE WAY OUT.  A ZERO REVENUE OR
225400* ZERO EQUITY YEAR IS RARE BUT NOT IMPOSSIBLE -- A HOLDING
225500* COMPANY BETWEEN ACQUISITIONS, FOR EXAMPLE -- SO THE GUARD
225600* STAYS IN EVERY FAMILY EVEN THOUGH MOST TICKERS NEVER TRIP IT.
225700* ---------------------------------------------------------------
225800* APPENDIX K -- WHY THE DETAIL LINES AND THE KEY METRICS BLOCK
225900* ARE TWO SEPARATE PRINT PARAGRAPHS INSTEAD OF ONE.  THE DETAIL
226000* LINES (2510) REPEAT ONCE PER FISCAL YEAR ON FILE, UP TO FIVE
226100* TIMES PER TICKER; THE KEY METRICS BLOCK (2600) PRINTS ONLY
226200* ONCE PER TICKER, ALWAYS FROM THE MOST RECENT YEAR'S FIGURES,
226300* SINCE THAT IS THE VIEW THE ANALYST DESK ASKED FOR WHEN THIS
226400* SECTION WAS ADDED -- A SNAPSHOT OF WHERE THE COMPANY STANDS
226500* TODAY, NOT A RESTATEMENT OF EVERY YEAR ALREADY SHOWN ABOVE IT
226600* IN THE DETAIL SECTION.
226700* ---------------------------------------------------------------
226800* APPENDIX L -- WHY 9200-READ-STATEMENT, 9300-READ-PRICE AND
226900* 9400-READ-DIVIDEND NEVER TEST FOR A TICKER OUT OF SEQUENCE.
227000* ALL FOUR INPUT FILES ARE PREPARED UPSTREAM BY A SORT STEP
227100* KEYED ON TICKER (STATEMENT AND PRICE ALSO CARRY YEAR AS A
227200* MINOR KEY, DIVIDEND CARRIES DATE), SO BY THE TIME THIS STEP
227300* OPENS ITS FILES EVERY DETAIL ROW FOR A GIVEN TICKER IS ALREADY
227400* TOGETHER ON THE FILE.  A ROW ARRIVING OUT OF SEQUENCE MEANS
227500* THE UPSTREAM SORT STEP FAILED OR WAS SKIPPED -- THIS STEP HAS
227600* NO OUT-OF-SEQUENCE CHECK OF ITS OWN AND WILL SIMPLY DROP ANY
227700* ROWS IT READS PAST BEFORE THEY MATCH THE CURRENT TICKER.
227800* ---------------------------------------------------------------
227900* APPENDIX M -- PAGE BREAK RULE.  9900-HEADING FIRES WHENEVER
228000* C-PCTR TIMES THE LINES-PER-PAGE CONSTANT WOULD RUN THE NEXT
228100* COMPANY BLOCK PAST THE BOTTOM OF THE FORM, NEVER IN THE MIDDLE
228200* OF A SINGLE TICKER'S DETAIL LINES OR KEY METRICS BLOCK.  A
228300* TICKER WITH THE MAXIMUM FIVE FISCAL YEARS ON FILE CAN STILL
228400* PUSH A HEADING TO THE TOP OF THE NEXT PAGE PARTWAY THROUGH ITS
228500* OWN COMPANY TOTAL LINE IF IT LANDS RIGHT AT THE FORM BOUNDARY
228600* -- OPERATIONS HAS BEEN TOLD THIS IS EXPECTED, NOT A DEFECT.
